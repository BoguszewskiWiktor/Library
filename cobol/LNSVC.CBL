000010*****************************************************************
000020* (c) 1988,2004  MIDLAND COUNTY LIBRARY SYSTEM
000030* DATA PROCESSING DIVISION -- CIRCULATION SUBSYSTEM
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    LNSVC.
000070 AUTHOR.        R HUFFMAN.
000080 INSTALLATION.  MIDLAND COUNTY LIBRARY SYSTEM - DATA PROC DIV.
000090 DATE-WRITTEN.  01/09/88.
000100 DATE-COMPILED.
000110 SECURITY.      UNCLASSIFIED - LIBRARY CIRCULATION DATA ONLY.
000120*****************************************************************
000130* LNSVC -- LOAN PROCESSING SERVICE.
000140* CALLED ONCE PER BR (BORROW) OR RT (RETURN) TRANSACTION BY THE
000150* CIRCULATION DRIVER, LIBDRV.  APPLIES THE BORROW/RETURN
000160* ELIGIBILITY RULES AGAINST THE IN-MEMORY USER, BOOK AND LOAN
000170* TABLES, OPENS OR CLOSES A LOAN, FLIPS THE BOOK STATUS, AND
000180* MAINTAINS THE USER'S ACTIVE LOAN COUNT.  DOES NOT TOUCH ANY
000190* PHYSICAL FILE -- LIBDRV OWNS ALL FILE I/O.
000200*
000210* CHANGE LOG
000220*    880109  RH   ORIGINAL -- BORROW/RETURN AGAINST INDEXED
000230*                 CIRCULATION FILE, ONE TRANSACTION PER RUN
000240*    881204  RH   REJECT BORROW WHEN BOOK ALREADY OUT, WAS
000250*                 PREVIOUSLY ONLY CHECKED ON THE COUNTER FILE
000260*    900604  RH   ADDED LOAN STATUS BYTE, SEE LOANMST.CPY
000270*    930225  TO   REWRITTEN TO WORK AGAINST THE IN-MEMORY TABLES
000280*                 BUILT BY LIBDRV RATHER THAN RANDOM ISAM I/O --
000290*                 REQUEST EEDR-3011 (NIGHTLY CIRC BATCH)
000300*    930301  TO   FIXED 5-LOAN CEILING CHECK -- WAS REJECTING ON
000310*                 COUNT LESS THAN 6 INSTEAD OF 6 OR MORE, SO A
000320*                 PATRON COULD NEVER BE STOPPED AT THE LIMIT
000330*    990614  DV   Y2K -- LOAN-DATE, DUE-DATE, RETURN-DATE ALL
000340*                 CARRY FULL 4-DIGIT CENTURY, NO CHANGE NEEDED
000350*    040308  TO   DUE-DATE ROUTINE NOW CLIPS TO LAST DAY OF THE
000360*                 TARGET MONTH INSTEAD OF WRAPPING INTO THE
000370*                 FOLLOWING MONTH ON A 31-DAY TO 30-DAY ROLL
000380*****************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.   USL-486.
000420 OBJECT-COMPUTER.   USL-486.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS LN-DIGIT-CLASS IS "0" THRU "9"
000460     UPSI-0 ON STATUS IS LN-TRACE-SW-ON
000470            OFF STATUS IS LN-TRACE-SW-OFF.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500*****************************************************************
000510* SWITCHES AND SUBSCRIPTS
000520*****************************************************************
000530 01  WS-LN-SWITCHES.
000540     05  WS-BOOK-FOUND-SW        PIC X(01) VALUE "N".
000550         88  WS-BOOK-FOUND                 VALUE "Y".
000560     05  WS-USER-FOUND-SW        PIC X(01) VALUE "N".
000570         88  WS-USER-FOUND                 VALUE "Y".
000580     05  WS-LOAN-FOUND-SW        PIC X(01) VALUE "N".
000590         88  WS-LOAN-FOUND                 VALUE "Y".
000600 01  WS-LN-SUBSCRIPTS            COMP.
000610     05  WS-BOOK-SUB             PIC 9(04).
000620     05  WS-USER-SUB             PIC 9(04).
000630     05  WS-LOAN-SUB             PIC 9(04).
000640*****************************************************************
000650* DUE-DATE WORK AREA
000660*****************************************************************
000670 01  WS-DUE-DATE-WORK.
000680     05  WS-DD-CC               PIC 99.
000690     05  WS-DD-YY                PIC 99.
000700     05  WS-DD-MM                PIC 99.
000710     05  WS-DD-DD                PIC 99.
000720     05  WS-DD-CCYY              PIC 9(04) COMP.
000730     05  WS-DD-TARGET-MM         PIC 9(02) COMP.
000740     05  WS-DD-TARGET-CCYY       PIC 9(04) COMP.
000750     05  WS-DD-LAST-DAY          PIC 9(02) COMP.
000760     05  WS-DD-RESULT-DATE       PIC 9(08).
000770 01  WS-LEAP-WORK                COMP.
000780     05  WS-LEAP-QUOT-4          PIC 9(04).
000790     05  WS-LEAP-REM-4           PIC 9(02).
000800     05  WS-LEAP-QUOT-100        PIC 9(04).
000810     05  WS-LEAP-REM-100         PIC 9(02).
000820     05  WS-LEAP-QUOT-400        PIC 9(04).
000830     05  WS-LEAP-REM-400         PIC 9(02).
000840 01  WS-DAYS-IN-MONTH-TABLE.
000850     05  FILLER  PIC 9(02) VALUE 31.
000860     05  FILLER  PIC 9(02) VALUE 28.
000870     05  FILLER  PIC 9(02) VALUE 31.
000880     05  FILLER  PIC 9(02) VALUE 30.
000890     05  FILLER  PIC 9(02) VALUE 31.
000900     05  FILLER  PIC 9(02) VALUE 30.
000910     05  FILLER  PIC 9(02) VALUE 31.
000920     05  FILLER  PIC 9(02) VALUE 31.
000930     05  FILLER  PIC 9(02) VALUE 30.
000940     05  FILLER  PIC 9(02) VALUE 31.
000950     05  FILLER  PIC 9(02) VALUE 30.
000960     05  FILLER  PIC 9(02) VALUE 31.
000970 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
000980     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
000990*****************************************************************
001000* MESSAGE LITERALS AND WORK AREAS
001010*****************************************************************
001020 01  WS-LOAN-ID-DISPLAY          PIC 9(06).
001030 01  WS-MAX-LOANS-PER-USER       PIC 9(02) COMP VALUE 5.
001040*
001050 LINKAGE SECTION.
001060 COPY TRNREC.
001070 01  LK-USER-COUNT               PIC 9(04) COMP.
001080 01  LK-USER-TABLE.
001090     05  LK-USER-ENTRY OCCURS 1 TO 9999 TIMES
001100                       DEPENDING ON LK-USER-COUNT.
001110         COPY USRTBLE.
001120 01  LK-BOOK-COUNT               PIC 9(04) COMP.
001130 01  LK-BOOK-TABLE.
001140     05  LK-BOOK-ENTRY OCCURS 1 TO 9999 TIMES
001150                       DEPENDING ON LK-BOOK-COUNT.
001160         COPY BOKTBLE.
001170 01  LK-LOAN-COUNT               PIC 9(04) COMP.
001180 01  LK-LOAN-TABLE.
001190     05  LK-LOAN-ENTRY OCCURS 1 TO 9999 TIMES
001200                       DEPENDING ON LK-LOAN-COUNT.
001210         COPY LOANTBLE.
001220 01  LK-NEXT-LOAN-ID             PIC 9(06) COMP.
001230 COPY RESREC.
001240*****************************************************************
001250 PROCEDURE DIVISION USING TRANSACTION-REC
001260                           LK-USER-COUNT   LK-USER-TABLE
001270                           LK-BOOK-COUNT   LK-BOOK-TABLE
001280                           LK-LOAN-COUNT   LK-LOAN-TABLE
001290                           LK-NEXT-LOAN-ID RESULT-REC.
001300*
001310 000-LNSVC-CONTROL.
001320     MOVE SPACES TO RES-MESSAGE.
001330     EVALUATE TRUE
001340         WHEN TRN-IS-BORROW
001350             PERFORM 100-BORROW-BOOK THRU 100-EXIT
001360         WHEN TRN-IS-RETURN
001370             PERFORM 200-RETURN-BOOK THRU 200-EXIT
001380     END-EVALUATE.
001390     GOBACK.
001400*****************************************************************
001410* BORROW (LOAN CREATION) -- RULES APPLIED IN THE ORDER STATED.
001420*****************************************************************
001430 100-BORROW-BOOK.
001440     MOVE "BR" TO RES-TRN-CODE.
001450     IF TRN-USER-ID = ZERO OR TRN-BOOK-ID = ZERO
001460         MOVE "FAILURE" TO RES-STATUS
001470         MOVE "User or book id is null" TO RES-MESSAGE
001480         GO TO 100-EXIT.
001490     PERFORM 900-FIND-BOOK THRU 900-EXIT.
001500     IF NOT WS-BOOK-FOUND
001510         MOVE "FAILURE" TO RES-STATUS
001520         MOVE "Book not found" TO RES-MESSAGE
001530         GO TO 100-EXIT.
001540     PERFORM 910-FIND-USER THRU 910-EXIT.
001550     IF NOT WS-USER-FOUND
001560         MOVE "FAILURE" TO RES-STATUS
001570         MOVE "User not found" TO RES-MESSAGE
001580         GO TO 100-EXIT.
001590     PERFORM 920-FIND-ACTIVE-LOAN-BY-BOOK THRU 920-EXIT.
001600     IF WS-LOAN-FOUND
001610         MOVE "FAILURE" TO RES-STATUS
001620         MOVE "Book is already borrowed" TO RES-MESSAGE
001630         GO TO 100-EXIT.
001640     IF NOT UTE-IS-LOGGED-IN (WS-USER-SUB)
001650         MOVE "FAILURE" TO RES-STATUS
001660         MOVE "User is not logged in" TO RES-MESSAGE
001670         GO TO 100-EXIT.
001680     IF UTE-BORROWED-COUNT (WS-USER-SUB) NOT LESS THAN
001690                                      WS-MAX-LOANS-PER-USER
001700         MOVE "FAILURE" TO RES-STATUS
001710         MOVE "User has reached the maximum number of "
001720       -    "borrowed books: (5)" TO RES-MESSAGE
001730         GO TO 100-EXIT.
001740*
001750* ALL CHECKS PASSED -- OPEN THE LOAN.
001760     PERFORM 700-COMPUTE-DUE-DATE THRU 700-EXIT.
001770     ADD 1 TO LK-NEXT-LOAN-ID.
001780     ADD 1 TO LK-LOAN-COUNT.
001790     MOVE LK-NEXT-LOAN-ID  TO LTE-ID (LK-LOAN-COUNT).
001800     MOVE TRN-USER-ID      TO LTE-USER-ID (LK-LOAN-COUNT).
001810     MOVE TRN-BOOK-ID      TO LTE-BOOK-ID (LK-LOAN-COUNT).
001820     MOVE TRN-DATE         TO LTE-DATE (LK-LOAN-COUNT).
001830     MOVE WS-DD-RESULT-DATE TO LTE-DUE-DATE (LK-LOAN-COUNT).
001840     MOVE ZERO             TO LTE-RETURN-DATE (LK-LOAN-COUNT).
001850     SET LTE-IS-ACTIVE (LK-LOAN-COUNT) TO TRUE.
001860     SET BTE-IS-BORROWED (WS-BOOK-SUB) TO TRUE.
001870     ADD 1 TO UTE-BORROWED-COUNT (WS-USER-SUB).
001880     MOVE LK-NEXT-LOAN-ID TO WS-LOAN-ID-DISPLAY.
001890     MOVE "SUCCESS" TO RES-STATUS.
001900     STRING "Book borrowed successfully. Loan id: "
001910            DELIMITED BY SIZE
001920            WS-LOAN-ID-DISPLAY DELIMITED BY SIZE
001930            INTO RES-MESSAGE.
001940 100-EXIT.
001950     EXIT.
001960*****************************************************************
001970* RETURN (LOAN CLOSURE) -- RULES APPLIED IN THE ORDER STATED.
001980*****************************************************************
001990 200-RETURN-BOOK.
002000     MOVE "RT" TO RES-TRN-CODE.
002010     IF TRN-USER-ID = ZERO OR TRN-BOOK-ID = ZERO
002020         MOVE "FAILURE" TO RES-STATUS
002030         MOVE "User or book id is null" TO RES-MESSAGE
002040         GO TO 200-EXIT.
002050     PERFORM 900-FIND-BOOK THRU 900-EXIT.
002060     IF NOT WS-BOOK-FOUND
002070         MOVE "FAILURE" TO RES-STATUS
002080         MOVE "Book not found" TO RES-MESSAGE
002090         GO TO 200-EXIT.
002100     PERFORM 910-FIND-USER THRU 910-EXIT.
002110     IF NOT WS-USER-FOUND
002120         MOVE "FAILURE" TO RES-STATUS
002130         MOVE "User not found" TO RES-MESSAGE
002140         GO TO 200-EXIT.
002150     PERFORM 930-FIND-ACTIVE-LOAN-BY-USER-BOOK THRU 930-EXIT.
002160     IF NOT WS-LOAN-FOUND
002170         MOVE "FAILURE" TO RES-STATUS
002180         MOVE "No active loan for this user and book"
002190                                    TO RES-MESSAGE
002200         GO TO 200-EXIT.
002210*
002220* ALL CHECKS PASSED -- CLOSE THE LOAN.
002230     MOVE TRN-DATE TO LTE-RETURN-DATE (WS-LOAN-SUB).
002240     SET LTE-IS-RETURNED (WS-LOAN-SUB) TO TRUE.
002250     SET BTE-IS-AVAILABLE (WS-BOOK-SUB) TO TRUE.
002260     SUBTRACT 1 FROM UTE-BORROWED-COUNT (WS-USER-SUB).
002270     MOVE "SUCCESS" TO RES-STATUS.
002280     MOVE "Book returned successfully." TO RES-MESSAGE.
002290 200-EXIT.
002300     EXIT.
002310*****************************************************************
002320* DUE DATE = LOAN DATE PLUS ONE CALENDAR MONTH, SAME DAY NUMBER,
002330* CLIPPED TO THE LAST DAY OF THE TARGET MONTH WHEN IT IS SHORT.
002340*****************************************************************
002350 700-COMPUTE-DUE-DATE.
002360     MOVE TRN-DATE-CC TO WS-DD-CC.
002370     MOVE TRN-DATE-YY TO WS-DD-YY.
002380     MOVE TRN-DATE-MM TO WS-DD-MM.
002390     MOVE TRN-DATE-DD TO WS-DD-DD.
002400     COMPUTE WS-DD-CCYY = WS-DD-CC * 100 + WS-DD-YY.
002410     IF WS-DD-MM = 12
002420         MOVE 1 TO WS-DD-TARGET-MM
002430         COMPUTE WS-DD-TARGET-CCYY = WS-DD-CCYY + 1
002440     ELSE
002450         COMPUTE WS-DD-TARGET-MM = WS-DD-MM + 1
002460         MOVE WS-DD-CCYY TO WS-DD-TARGET-CCYY.
002470     PERFORM 710-LAST-DAY-OF-MONTH THRU 710-EXIT.
002480     IF WS-DD-DD > WS-DD-LAST-DAY
002490         COMPUTE WS-DD-RESULT-DATE =
002500             WS-DD-TARGET-CCYY * 10000 +
002510             WS-DD-TARGET-MM   * 100 +
002520             WS-DD-LAST-DAY
002530     ELSE
002540         COMPUTE WS-DD-RESULT-DATE =
002550             WS-DD-TARGET-CCYY * 10000 +
002560             WS-DD-TARGET-MM   * 100 +
002570             WS-DD-DD.
002580 700-EXIT.
002590     EXIT.
002600*
002610 710-LAST-DAY-OF-MONTH.
002620     MOVE WS-DAYS-IN-MONTH (WS-DD-TARGET-MM) TO WS-DD-LAST-DAY.
002630     IF WS-DD-TARGET-MM = 2
002640         PERFORM 720-CHECK-LEAP-YEAR THRU 720-EXIT
002650         IF WS-LEAP-REM-4 = ZERO AND
002660            (WS-LEAP-REM-100 NOT = ZERO OR WS-LEAP-REM-400 = ZERO)
002670             MOVE 29 TO WS-DD-LAST-DAY.
002680 710-EXIT.
002690     EXIT.
002700*
002710 720-CHECK-LEAP-YEAR.
002720     DIVIDE WS-DD-TARGET-CCYY BY 4
002730         GIVING WS-LEAP-QUOT-4 REMAINDER WS-LEAP-REM-4.
002740     DIVIDE WS-DD-TARGET-CCYY BY 100
002750         GIVING WS-LEAP-QUOT-100 REMAINDER WS-LEAP-REM-100.
002760     DIVIDE WS-DD-TARGET-CCYY BY 400
002770         GIVING WS-LEAP-QUOT-400 REMAINDER WS-LEAP-REM-400.
002780 720-EXIT.
002790     EXIT.
002800*****************************************************************
002810* TABLE SEARCH / ELIGIBILITY HELPERS
002820*****************************************************************
002830 900-FIND-BOOK.
002840     MOVE "N" TO WS-BOOK-FOUND-SW.
002850     MOVE ZERO TO WS-BOOK-SUB.
002860     PERFORM 901-FIND-BOOK-LOOP THRU 901-EXIT
002870         VARYING WS-BOOK-SUB FROM 1 BY 1
002880         UNTIL WS-BOOK-SUB > LK-BOOK-COUNT
002890            OR WS-BOOK-FOUND.
002900 900-EXIT.
002910     EXIT.
002920*
002930 901-FIND-BOOK-LOOP.
002940     IF BTE-ID (WS-BOOK-SUB) = TRN-BOOK-ID
002950         SET WS-BOOK-FOUND TO TRUE.
002960 901-EXIT.
002970     EXIT.
002980*
002990 910-FIND-USER.
003000     MOVE "N" TO WS-USER-FOUND-SW.
003010     MOVE ZERO TO WS-USER-SUB.
003020     PERFORM 911-FIND-USER-LOOP THRU 911-EXIT
003030         VARYING WS-USER-SUB FROM 1 BY 1
003040         UNTIL WS-USER-SUB > LK-USER-COUNT
003050            OR WS-USER-FOUND.
003060 910-EXIT.
003070     EXIT.
003080*
003090 911-FIND-USER-LOOP.
003100     IF UTE-ID (WS-USER-SUB) = TRN-USER-ID
003110         SET WS-USER-FOUND TO TRUE.
003120 911-EXIT.
003130     EXIT.
003140*
003150 920-FIND-ACTIVE-LOAN-BY-BOOK.
003160     MOVE "N" TO WS-LOAN-FOUND-SW.
003170     MOVE ZERO TO WS-LOAN-SUB.
003180     PERFORM 921-FIND-LOAN-BY-BOOK-LOOP THRU 921-EXIT
003190         VARYING WS-LOAN-SUB FROM 1 BY 1
003200         UNTIL WS-LOAN-SUB > LK-LOAN-COUNT
003210            OR WS-LOAN-FOUND.
003220 920-EXIT.
003230     EXIT.
003240*
003250 921-FIND-LOAN-BY-BOOK-LOOP.
003260     IF LTE-BOOK-ID (WS-LOAN-SUB) = TRN-BOOK-ID AND
003270        LTE-IS-ACTIVE (WS-LOAN-SUB)
003280         SET WS-LOAN-FOUND TO TRUE.
003290 921-EXIT.
003300     EXIT.
003310*
003320 930-FIND-ACTIVE-LOAN-BY-USER-BOOK.
003330     MOVE "N" TO WS-LOAN-FOUND-SW.
003340     MOVE ZERO TO WS-LOAN-SUB.
003350     PERFORM 931-FIND-LOAN-BY-USR-BK-LOOP THRU 931-EXIT
003360         VARYING WS-LOAN-SUB FROM 1 BY 1
003370         UNTIL WS-LOAN-SUB > LK-LOAN-COUNT
003380            OR WS-LOAN-FOUND.
003390 930-EXIT.
003400     EXIT.
003410*
003420 931-FIND-LOAN-BY-USR-BK-LOOP.
003430     IF LTE-USER-ID (WS-LOAN-SUB) = TRN-USER-ID AND
003440        LTE-BOOK-ID (WS-LOAN-SUB) = TRN-BOOK-ID AND
003450        LTE-IS-ACTIVE (WS-LOAN-SUB)
003460         SET WS-LOAN-FOUND TO TRUE.
003470 931-EXIT.
003480     EXIT.
