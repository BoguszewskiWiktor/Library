000010*****************************************************************
000020* (c) 1988,2004  MIDLAND COUNTY LIBRARY SYSTEM
000030* DATA PROCESSING DIVISION -- CIRCULATION SUBSYSTEM
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    USRSVC.
000070 AUTHOR.        R HUFFMAN.
000080 INSTALLATION.  MIDLAND COUNTY LIBRARY SYSTEM - DATA PROC DIV.
000090 DATE-WRITTEN.  11/14/87.
000100 DATE-COMPILED.
000110 SECURITY.      UNCLASSIFIED - LIBRARY CIRCULATION DATA ONLY.
000120*****************************************************************
000130* USRSVC -- PATRON REGISTRATION, LOGIN AND LOGOUT SERVICE.
000140* CALLED ONCE PER RG (REGISTER), LG (LOGIN) OR LO (LOGOUT)
000150* TRANSACTION BY THE CIRCULATION DRIVER, LIBDRV.  APPLIES THE
000160* ELIGIBILITY RULES AGAINST THE IN-MEMORY USER TABLE.  DOES NOT
000170* TOUCH ANY PHYSICAL FILE -- LIBDRV OWNS ALL FILE I/O.
000180*
000190* CHANGE LOG
000200*    871114  RH   ORIGINAL -- ADD/UPDATE PATRON AGAINST INDEXED
000210*                 PATRON FILE
000220*    880822  RH   ADDED DUPLICATE E-MAIL CHECK ON REGISTRATION
000230*    881130  RH   ADDED EMBEDDED-SPACE CHECK ON PATRON NAME --
000240*                 CATALOG CARDS WERE BEING KEYED WITH A SINGLE
000250*                 RUN-TOGETHER NAME FIELD
000260*    900604  RH   ADDED LOGGED-IN INDICATOR BYTE FOR THE FRONT
000270*                 DESK TERMINALS, SEE USRMAST.CPY
000280*    930225  TO   REWRITTEN TO WORK AGAINST THE IN-MEMORY TABLE
000290*                 BUILT BY LIBDRV RATHER THAN RANDOM ISAM I/O --
000300*                 REQUEST EEDR-3011 (NIGHTLY CIRC BATCH)
000310*    930614  TO   PASSWORDS NO LONGER STORED IN THE CLEAR --
000320*                 ADDED 800-HASH-PASSWORD, REQUEST EEDR-3098
000330*    940110  TO   ADDED "@" FORMAT CHECK AND MINIMUM PASSWORD
000340*                 LENGTH OF 8 ON REGISTRATION, REQUEST EEDR-3140
000350*    990614  DV   Y2K -- NO DATE FIELDS OWNED BY THIS PROGRAM,
000360*                 REVIEWED FOR COMPLIANCE ONLY
000370*    040308  TO   LOGIN NOW REJECTS A PATRON ALREADY LOGGED IN
000380*                 FROM ANOTHER TERMINAL RATHER THAN SILENTLY
000390*                 RE-FLAGGING THE INDICATOR
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.   USL-486.
000440 OBJECT-COMPUTER.   USL-486.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS US-ALPHA-CLASS IS "A" THRU "Z"
000480     UPSI-0 ON STATUS IS US-TRACE-SW-ON
000490            OFF STATUS IS US-TRACE-SW-OFF.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*****************************************************************
000530* SWITCHES AND SUBSCRIPTS
000540*****************************************************************
000550 01  WS-US-SWITCHES.
000560     05  WS-EMAIL-FOUND-SW       PIC X(01) VALUE "N".
000570         88  WS-EMAIL-FOUND                VALUE "Y".
000580     05  WS-USERID-FOUND-SW      PIC X(01) VALUE "N".
000590         88  WS-USERID-FOUND               VALUE "Y".
000600     05  WS-NAME-VALID-SW        PIC X(01) VALUE "N".
000610         88  WS-NAME-VALID                 VALUE "Y".
000620 01  WS-US-SUBSCRIPTS            COMP.
000630     05  WS-US-SUB               PIC 9(04).
000640     05  WS-US-MATCH-SUB         PIC 9(04).
000650     05  WS-NAME-CHAR-SUB        PIC 9(04).
000660     05  WS-AT-COUNT             PIC 9(04).
000670     05  WS-PWD-LENGTH-SUB       PIC 9(04).
000680*****************************************************************
000690* PASSWORD DIGEST WORK AREA -- WEIGHTED CHARACTER SUM, RENDERED
000700* AS A FIXED-WIDTH HEX STRING.  NO CRYPTOGRAPHIC LIBRARY IS
000710* AVAILABLE ON THIS PLATFORM, SO THE CHARACTER-TO-NUMBER STEP IS
000720* DONE BY TABLE LOOKUP RATHER THAN A COLLATING-SEQUENCE TRICK.
000730*****************************************************************
000740 01  WS-HASH-WORK                COMP.
000750     05  WS-HASH-CHAR-SUB        PIC 9(04).
000760     05  WS-HASH-SET-SUB         PIC 9(04).
000770     05  WS-HASH-CHAR-VAL        PIC 9(04).
000780     05  WS-HASH-ACCUM           PIC 9(09).
000790     05  WS-HASH-PRODUCT         PIC 9(12).
000800     05  WS-HASH-QUOTIENT        PIC 9(12).
000810     05  WS-HASH-DIGIT-VAL       PIC 9(04).
000820     05  WS-HASH-DIGIT-SUB       PIC 9(02).
000830 01  WS-HASH-MODULUS            PIC 9(09) VALUE 999999937.
000840 01  WS-HASH-CHAR-FOUND-SW      PIC X(01) VALUE "N".
000850     88  WS-HASH-CHAR-FOUND              VALUE "Y".
000860 01  WS-HASH-SET-95             PIC X(95) VALUE
000870      " !""#$%&'()*+,-./0123456789:;<=>?@AB"
000880-    "CDEFGHIJKLMNOPQRSTUVWXYZ[\]^_`abcde"
000890-    "fghijklmnopqrstuvwxyz{|}~".
000900 01  WS-HASH-SET-TABLE REDEFINES WS-HASH-SET-95.
000910     05  WS-HASH-SET-CHAR OCCURS 95 TIMES PIC X(01).
000920 01  WS-HASH-HEX-DIGITS         PIC X(16)
000930     VALUE "0123456789ABCDEF".
000940 01  WS-HASH-HEX-TABLE REDEFINES WS-HASH-HEX-DIGITS.
000950     05  WS-HASH-HEX-CHAR OCCURS 16 TIMES PIC X(01).
000960 01  WS-HASH-RESULT-16          PIC X(16) VALUE SPACES.
000970 01  WS-HASH-RESULT-TABLE REDEFINES WS-HASH-RESULT-16.
000980     05  WS-HASH-RESULT-CHAR OCCURS 16 TIMES PIC X(01).
000990*****************************************************************
001000* MESSAGE-BUILD WORK AREA
001010*****************************************************************
001020 01  WS-MSG-EMAIL-60            PIC X(60).
001030 01  WS-MSG-NAME-40             PIC X(40).
001040*****************************************************************
001050* CASE-FOLDED E-MAIL COMPARE WORK AREA -- E-MAIL UNIQUENESS AND
001060* LOOKUP ARE CASE-INSENSITIVE PER THE FRONT-DESK STANDARDS.
001070*****************************************************************
001080 01  WS-EMAIL-CMP-WORK.
001090     05  WS-CMP-TRN-EMAIL        PIC X(50).
001100     05  WS-CMP-MST-EMAIL        PIC X(50).
001110*
001120 LINKAGE SECTION.
001130 COPY TRNREC.
001140 01  LK-USER-COUNT               PIC 9(04) COMP.
001150 01  LK-USER-TABLE.
001160     05  LK-USER-ENTRY OCCURS 1 TO 9999 TIMES
001170                       DEPENDING ON LK-USER-COUNT.
001180         COPY USRTBLE.
001190 01  LK-NEXT-USER-ID             PIC 9(06) COMP.
001200 COPY RESREC.
001210*****************************************************************
001220 PROCEDURE DIVISION USING TRANSACTION-REC
001230                           LK-USER-COUNT   LK-USER-TABLE
001240                           LK-NEXT-USER-ID RESULT-REC.
001250*
001260 000-USRSVC-CONTROL.
001270     MOVE SPACES TO RES-MESSAGE.
001280     EVALUATE TRUE
001290         WHEN TRN-IS-REGISTER
001300             PERFORM 100-REGISTER-USER THRU 100-EXIT
001310         WHEN TRN-IS-LOGIN
001320             PERFORM 200-LOGIN-USER THRU 200-EXIT
001330         WHEN TRN-IS-LOGOUT
001340             PERFORM 250-LOGOUT-USER THRU 250-EXIT
001350     END-EVALUATE.
001360     GOBACK.
001370*****************************************************************
001380* USER REGISTRATION -- RULES APPLIED IN THE ORDER STATED.
001390*****************************************************************
001400 100-REGISTER-USER.
001410     MOVE "RG" TO RES-TRN-CODE.
001420     IF TRN-EMAIL = SPACES OR TRN-FULL-NAME = SPACES
001430                    OR TRN-PASSWORD = SPACES
001440         MOVE "FAILURE" TO RES-STATUS
001450         MOVE "User email, full name, and password cannot be "
001460       -    "empty" TO RES-MESSAGE
001470         GO TO 100-EXIT.
001480     MOVE ZERO TO WS-AT-COUNT.
001490     INSPECT TRN-EMAIL TALLYING WS-AT-COUNT FOR ALL "@".
001500     IF WS-AT-COUNT = ZERO
001510         MOVE "FAILURE" TO RES-STATUS
001520         MOVE "Invalid email format" TO RES-MESSAGE
001530         GO TO 100-EXIT.
001540     PERFORM 830-VALIDATE-NAME-SPACE THRU 830-EXIT.
001550     IF NOT WS-NAME-VALID
001560         MOVE "FAILURE" TO RES-STATUS
001570         MOVE "Full name must contain a space" TO RES-MESSAGE
001580         GO TO 100-EXIT.
001590     PERFORM 840-VALIDATE-PASSWORD-LEN THRU 840-EXIT.
001600     IF WS-PWD-LENGTH-SUB < 8
001610         MOVE "FAILURE" TO RES-STATUS
001620         MOVE "Password must be at least 8 characters long"
001630                                    TO RES-MESSAGE
001640         GO TO 100-EXIT.
001650     PERFORM 900-FIND-USER-BY-EMAIL THRU 900-EXIT.
001660     IF WS-EMAIL-FOUND
001670         MOVE SPACES TO WS-MSG-EMAIL-60
001680         STRING "User with email address " DELIMITED BY SIZE
001690                TRN-EMAIL DELIMITED BY SPACE
001700                " already exists." DELIMITED BY SIZE
001710                INTO WS-MSG-EMAIL-60
001720         MOVE "FAILURE" TO RES-STATUS
001730         MOVE WS-MSG-EMAIL-60 TO RES-MESSAGE
001740         GO TO 100-EXIT.
001750*
001760* ALL CHECKS PASSED -- ADD THE PATRON.
001770     PERFORM 800-HASH-PASSWORD THRU 800-EXIT.
001780     ADD 1 TO LK-NEXT-USER-ID.
001790     ADD 1 TO LK-USER-COUNT.
001800     MOVE LK-NEXT-USER-ID  TO UTE-ID (LK-USER-COUNT).
001810     MOVE TRN-FULL-NAME    TO UTE-FULL-NAME (LK-USER-COUNT).
001820     MOVE TRN-EMAIL        TO UTE-EMAIL (LK-USER-COUNT).
001830     MOVE WS-HASH-RESULT-16 TO UTE-PASSWORD-HASH (LK-USER-COUNT).
001840     SET UTE-IS-LOGGED-OUT (LK-USER-COUNT) TO TRUE.
001850     MOVE ZERO             TO UTE-BORROWED-COUNT (LK-USER-COUNT).
001860     MOVE SPACES TO WS-MSG-EMAIL-60.
001870     STRING "User " DELIMITED BY SIZE
001880            TRN-EMAIL DELIMITED BY SPACE
001890            " has been successfully registered." DELIMITED BY SIZE
001900            INTO WS-MSG-EMAIL-60.
001910     MOVE "SUCCESS" TO RES-STATUS.
001920     MOVE WS-MSG-EMAIL-60 TO RES-MESSAGE.
001930 100-EXIT.
001940     EXIT.
001950*****************************************************************
001960* USER LOGIN -- RULES APPLIED IN THE ORDER STATED.
001970*****************************************************************
001980 200-LOGIN-USER.
001990     MOVE "LG" TO RES-TRN-CODE.
002000     PERFORM 900-FIND-USER-BY-EMAIL THRU 900-EXIT.
002010     IF NOT WS-EMAIL-FOUND
002020         MOVE SPACES TO WS-MSG-EMAIL-60
002030         STRING "User with email " DELIMITED BY SIZE
002040                TRN-EMAIL DELIMITED BY SPACE
002050                " does not exist." DELIMITED BY SIZE
002060                INTO WS-MSG-EMAIL-60
002070         MOVE "FAILURE" TO RES-STATUS
002080         MOVE WS-MSG-EMAIL-60 TO RES-MESSAGE
002090         GO TO 200-EXIT.
002100     PERFORM 800-HASH-PASSWORD THRU 800-EXIT.
002110     IF WS-HASH-RESULT-16 NOT =
002120                      UTE-PASSWORD-HASH (WS-US-MATCH-SUB)
002130         MOVE "FAILURE" TO RES-STATUS
002140         MOVE "Invalid password." TO RES-MESSAGE
002150         GO TO 200-EXIT.
002160     IF UTE-IS-LOGGED-IN (WS-US-MATCH-SUB)
002170         MOVE SPACES TO WS-MSG-NAME-40
002180         STRING UTE-FULL-NAME (WS-US-MATCH-SUB)
002190                DELIMITED BY SPACE
002200                " is already logged in." DELIMITED BY SIZE
002210                INTO WS-MSG-NAME-40
002220         MOVE "FAILURE" TO RES-STATUS
002230         MOVE WS-MSG-NAME-40 TO RES-MESSAGE
002240         GO TO 200-EXIT.
002250*
002260* ALL CHECKS PASSED -- LOG THE PATRON IN.
002270     SET UTE-IS-LOGGED-IN (WS-US-MATCH-SUB) TO TRUE.
002280     MOVE SPACES TO WS-MSG-NAME-40.
002290     STRING UTE-FULL-NAME (WS-US-MATCH-SUB) DELIMITED BY SPACE
002300            " successfully logged in." DELIMITED BY SIZE
002310            INTO WS-MSG-NAME-40.
002320     MOVE "SUCCESS" TO RES-STATUS.
002330     MOVE WS-MSG-NAME-40 TO RES-MESSAGE.
002340 200-EXIT.
002350     EXIT.
002360*****************************************************************
002370* USER LOGOUT.
002380*****************************************************************
002390 250-LOGOUT-USER.
002400     MOVE "LO" TO RES-TRN-CODE.
002410     PERFORM 900-FIND-USER-BY-EMAIL THRU 900-EXIT.
002420     IF NOT WS-EMAIL-FOUND
002430         MOVE SPACES TO WS-MSG-EMAIL-60
002440         STRING "User with email " DELIMITED BY SIZE
002450                TRN-EMAIL DELIMITED BY SPACE
002460                " does not exist." DELIMITED BY SIZE
002470                INTO WS-MSG-EMAIL-60
002480         MOVE "FAILURE" TO RES-STATUS
002490         MOVE WS-MSG-EMAIL-60 TO RES-MESSAGE
002500         GO TO 250-EXIT.
002510     IF UTE-IS-LOGGED-OUT (WS-US-MATCH-SUB)
002520         MOVE SPACES TO WS-MSG-NAME-40
002530         STRING UTE-FULL-NAME (WS-US-MATCH-SUB)
002540                DELIMITED BY SPACE
002550                " is not logged in." DELIMITED BY SIZE
002560                INTO WS-MSG-NAME-40
002570         MOVE "FAILURE" TO RES-STATUS
002580         MOVE WS-MSG-NAME-40 TO RES-MESSAGE
002590         GO TO 250-EXIT.
002600*
002610* ALL CHECKS PASSED -- LOG THE PATRON OUT.
002620     SET UTE-IS-LOGGED-OUT (WS-US-MATCH-SUB) TO TRUE.
002630     MOVE SPACES TO WS-MSG-NAME-40.
002640     STRING UTE-FULL-NAME (WS-US-MATCH-SUB) DELIMITED BY SPACE
002650            " successfully logged out." DELIMITED BY SIZE
002660            INTO WS-MSG-NAME-40.
002670     MOVE "SUCCESS" TO RES-STATUS.
002680     MOVE WS-MSG-NAME-40 TO RES-MESSAGE.
002690 250-EXIT.
002700     EXIT.
002710*****************************************************************
002720* DETERMINISTIC ONE-WAY PASSWORD DIGEST.
002730* EACH CHARACTER OF TRN-PASSWORD IS WEIGHTED BY ITS POSITION AND
002740* ACCUMULATED MODULO A FIXED PRIME, THEN THE ACCUMULATOR IS
002750* SPLIT INTO 16 NIBBLES (REPEATED DIVIDE BY 16) AND EACH NIBBLE
002760* IS EDITED THROUGH THE HEX-DIGIT TABLE.  SAME PASSWORD ALWAYS
002770* PRODUCES THE SAME 16-BYTE DIGEST.
002780*****************************************************************
002790 800-HASH-PASSWORD.
002800     MOVE ZERO TO WS-HASH-ACCUM.
002810     PERFORM 810-HASH-ONE-CHAR THRU 810-EXIT
002820         VARYING WS-HASH-CHAR-SUB FROM 1 BY 1
002830         UNTIL WS-HASH-CHAR-SUB > 30.
002840     MOVE SPACES TO WS-HASH-RESULT-16.
002850     PERFORM 820-HASH-EXTRACT-DIGIT THRU 820-EXIT
002860         VARYING WS-HASH-DIGIT-SUB FROM 1 BY 1
002870         UNTIL WS-HASH-DIGIT-SUB > 16.
002880 800-EXIT.
002890     EXIT.
002900*
002910* LOOK UP THE CHARACTER IN THE 95-CHARACTER PRINTABLE SET AND
002920* FOLD IT INTO THE RUNNING ACCUMULATOR, MODULO A FIXED PRIME
002930* SO THE ACCUMULATOR NEVER OUTGROWS ITS PICTURE.
002940 810-HASH-ONE-CHAR.
002950     MOVE ZERO TO WS-HASH-CHAR-VAL.
002960     MOVE "N" TO WS-HASH-CHAR-FOUND-SW.
002970     MOVE ZERO TO WS-HASH-SET-SUB.
002980     PERFORM 811-HASH-SET-LOOKUP THRU 811-EXIT
002990         VARYING WS-HASH-SET-SUB FROM 1 BY 1
003000         UNTIL WS-HASH-SET-SUB > 95
003010            OR WS-HASH-CHAR-FOUND.
003020     COMPUTE WS-HASH-PRODUCT =
003030         WS-HASH-ACCUM * 31 + WS-HASH-CHAR-VAL * WS-HASH-CHAR-SUB.
003040     DIVIDE WS-HASH-PRODUCT BY WS-HASH-MODULUS
003050         GIVING WS-HASH-QUOTIENT REMAINDER WS-HASH-ACCUM.
003060 810-EXIT.
003070     EXIT.
003080*
003090 811-HASH-SET-LOOKUP.
003100     IF WS-HASH-SET-CHAR (WS-HASH-SET-SUB) =
003110                        TRN-PASSWORD (WS-HASH-CHAR-SUB:1)
003120         SET WS-HASH-CHAR-FOUND TO TRUE
003130         MOVE WS-HASH-SET-SUB TO WS-HASH-CHAR-VAL.
003140 811-EXIT.
003150     EXIT.
003160*
003170 820-HASH-EXTRACT-DIGIT.
003180     DIVIDE WS-HASH-ACCUM BY 16
003190         GIVING WS-HASH-ACCUM REMAINDER WS-HASH-DIGIT-VAL.
003200     MOVE WS-HASH-HEX-CHAR (WS-HASH-DIGIT-VAL + 1)
003210         TO WS-HASH-RESULT-CHAR (WS-HASH-DIGIT-SUB).
003220 820-EXIT.
003230     EXIT.
003240*****************************************************************
003250* FULL-NAME EMBEDDED-SPACE CHECK -- LOOKS FOR A SPACE THAT HAS
003260* A NON-SPACE CHARACTER ON BOTH SIDES OF IT (NAME AND SURNAME).
003270*****************************************************************
003280 830-VALIDATE-NAME-SPACE.
003290     MOVE "N" TO WS-NAME-VALID-SW.
003300     MOVE 2 TO WS-NAME-CHAR-SUB.
003310     PERFORM 831-CHECK-NAME-CHAR THRU 831-EXIT
003320         VARYING WS-NAME-CHAR-SUB FROM 2 BY 1
003330         UNTIL WS-NAME-CHAR-SUB > 39
003340            OR WS-NAME-VALID.
003350 830-EXIT.
003360     EXIT.
003370*
003380 831-CHECK-NAME-CHAR.
003390     IF TRN-FULL-NAME (WS-NAME-CHAR-SUB:1) = SPACE
003400        AND TRN-FULL-NAME (WS-NAME-CHAR-SUB - 1:1) NOT = SPACE
003410        AND TRN-FULL-NAME (WS-NAME-CHAR-SUB + 1:1) NOT = SPACE
003420         SET WS-NAME-VALID TO TRUE.
003430 831-EXIT.
003440     EXIT.
003450*****************************************************************
003460* PASSWORD LENGTH -- COUNTS BACK FROM THE END OF THE FIELD TO
003470* THE LAST NON-SPACE CHARACTER.
003480*****************************************************************
003490 840-VALIDATE-PASSWORD-LEN.
003500     MOVE 30 TO WS-PWD-LENGTH-SUB.
003510     PERFORM 841-BACK-UP-OVER-SPACES THRU 841-EXIT
003520         UNTIL WS-PWD-LENGTH-SUB = ZERO
003530            OR TRN-PASSWORD (WS-PWD-LENGTH-SUB:1) NOT = SPACE.
003540 840-EXIT.
003550     EXIT.
003560*
003570 841-BACK-UP-OVER-SPACES.
003580     SUBTRACT 1 FROM WS-PWD-LENGTH-SUB.
003590 841-EXIT.
003600     EXIT.
003610*****************************************************************
003620* TABLE SEARCH HELPERS
003630*****************************************************************
003640 900-FIND-USER-BY-EMAIL.
003650     MOVE "N" TO WS-EMAIL-FOUND-SW.
003660     MOVE ZERO TO WS-US-SUB.
003670     MOVE ZERO TO WS-US-MATCH-SUB.
003680     MOVE TRN-EMAIL TO WS-CMP-TRN-EMAIL.
003690     INSPECT WS-CMP-TRN-EMAIL CONVERTING
003700         "abcdefghijklmnopqrstuvwxyz" TO
003710         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003720     PERFORM 901-FIND-EMAIL-LOOP THRU 901-EXIT
003730         VARYING WS-US-SUB FROM 1 BY 1
003740         UNTIL WS-US-SUB > LK-USER-COUNT
003750            OR WS-EMAIL-FOUND.
003760 900-EXIT.
003770     EXIT.
003780*
003790 901-FIND-EMAIL-LOOP.
003800     MOVE UTE-EMAIL (WS-US-SUB) TO WS-CMP-MST-EMAIL.
003810     INSPECT WS-CMP-MST-EMAIL CONVERTING
003820         "abcdefghijklmnopqrstuvwxyz" TO
003830         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003840     IF WS-CMP-MST-EMAIL = WS-CMP-TRN-EMAIL
003850         SET WS-EMAIL-FOUND TO TRUE
003860         MOVE WS-US-SUB TO WS-US-MATCH-SUB.
003870 901-EXIT.
003880     EXIT.
003890*
003900 910-FIND-USER-BY-ID.
003910     MOVE "N" TO WS-USERID-FOUND-SW.
003920     MOVE ZERO TO WS-US-SUB.
003930     MOVE ZERO TO WS-US-MATCH-SUB.
003940     PERFORM 911-FIND-USERID-LOOP THRU 911-EXIT
003950         VARYING WS-US-SUB FROM 1 BY 1
003960         UNTIL WS-US-SUB > LK-USER-COUNT
003970            OR WS-USERID-FOUND.
003980 910-EXIT.
003990     EXIT.
004000*
004010 911-FIND-USERID-LOOP.
004020     IF UTE-ID (WS-US-SUB) = TRN-USER-ID
004030         SET WS-USERID-FOUND TO TRUE
004040         MOVE WS-US-SUB TO WS-US-MATCH-SUB.
004050 911-EXIT.
004060     EXIT.
