000010*****************************************************************
000020* LOANMST.CPY
000030* LOAN MASTER RECORD LAYOUT -- MIDLAND COUNTY LIBRARY SYSTEM
000040* ONE ENTRY PER LOAN TRANSACTION EVER OPENED.  KEPT IN ASCENDING
000050* LOAN-ID SEQUENCE ON THE LOAN-MASTER FILE.  A RETURN DATE OF
000060* ZERO MEANS THE LOAN IS STILL OPEN.
000070*****************************************************************
000080* CHANGE LOG
000090*    880119  RH   ORIGINAL LAYOUT -- REPLACES THE CARD-TRAY LOG
000100*    900604  RH   ADDED LOA-STATUS, WAS PREVIOUSLY IMPLIED BY
000110*                 LOA-RETURN-DATE BEING ZERO OR NOT
000120*    930225  TO   ADDED OVERDUE/LOST/DAMAGED/CANCELLED STATUSES
000130*    990614  DV   Y2K -- DATES CARRY FULL 4-DIGIT CENTURY ALREADY
000140*****************************************************************
000150    01  LOAN-MASTER-REC.
000160        05  LOA-ID                      PIC 9(06).
000170        05  LOA-USER-ID                 PIC 9(06).
000180        05  LOA-BOOK-ID                 PIC 9(06).
000190        05  LOA-DATE                    PIC 9(08).
000200        05  LOA-DUE-DATE                PIC 9(08).
000210        05  LOA-RETURN-DATE             PIC 9(08).
000220        05  LOA-STATUS                  PIC X(01).
000230            88  LOA-IS-ACTIVE                    VALUE "A".
000240            88  LOA-IS-RETURNED                  VALUE "R".
000250            88  LOA-IS-OVERDUE                   VALUE "O".
000260            88  LOA-IS-LOST                      VALUE "L".
000270            88  LOA-IS-DAMAGED                   VALUE "D".
000280            88  LOA-IS-CANCELLED                 VALUE "C".
000290        05  FILLER                      PIC X(03).
000300*
000310* ALTERNATE VIEWS OF THE THREE DATE FIELDS BROKEN INTO CENTURY,
000320* YEAR-OF-CENTURY, MONTH AND DAY -- USED BY THE DUE-DATE ROUTINE
000330* AND BY THE REPORT DATE EDIT.
000340    01  LOA-DATE-CCYYMMDD REDEFINES LOAN-MASTER-REC.
000350        05  FILLER                      PIC X(18).
000360        05  LOA-DATE-CC                 PIC 99.
000370        05  LOA-DATE-YY                 PIC 99.
000380        05  LOA-DATE-MM                 PIC 99.
000390        05  LOA-DATE-DD                 PIC 99.
000400        05  FILLER                      PIC X(20).
000410    01  LOA-DUE-DATE-CCYYMMDD REDEFINES LOAN-MASTER-REC.
000420        05  FILLER                      PIC X(26).
000430        05  LOA-DUE-DATE-CC             PIC 99.
000440        05  LOA-DUE-DATE-YY             PIC 99.
000450        05  LOA-DUE-DATE-MM             PIC 99.
000460        05  LOA-DUE-DATE-DD             PIC 99.
000470        05  FILLER                      PIC X(12).
000480    01  LOA-RETURN-DATE-CCYYMMDD REDEFINES LOAN-MASTER-REC.
000490        05  FILLER                      PIC X(34).
000500        05  LOA-RETURN-DATE-CC          PIC 99.
000510        05  LOA-RETURN-DATE-YY          PIC 99.
000520        05  LOA-RETURN-DATE-MM          PIC 99.
000530        05  LOA-RETURN-DATE-DD          PIC 99.
000540        05  FILLER                      PIC X(04).
