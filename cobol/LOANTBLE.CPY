000010*****************************************************************
000020* LOANTBLE.CPY
000030* ONE ENTRY OF THE IN-MEMORY LOAN TABLE BUILT AT THE START OF
000040* THE RUN FROM THE LOAN-MASTER FILE, AND EXTENDED AS NEW LOANS
000050* ARE OPENED DURING THE RUN.  FIELDS MIRROR LOANMST.CPY.
000060*****************************************************************
000070*    930225  TO   ORIGINAL
000080    10  LTE-ID                      PIC 9(06).
000090    10  LTE-USER-ID                 PIC 9(06).
000100    10  LTE-BOOK-ID                 PIC 9(06).
000110    10  LTE-DATE                    PIC 9(08).
000120    10  LTE-DUE-DATE                PIC 9(08).
000130    10  LTE-RETURN-DATE             PIC 9(08).
000140    10  LTE-STATUS                  PIC X(01).
000150        88  LTE-IS-ACTIVE                    VALUE "A".
000160        88  LTE-IS-RETURNED                  VALUE "R".
000170        88  LTE-IS-OVERDUE                   VALUE "O".
000180        88  LTE-IS-LOST                      VALUE "L".
000190        88  LTE-IS-DAMAGED                   VALUE "D".
000200        88  LTE-IS-CANCELLED                 VALUE "C".
