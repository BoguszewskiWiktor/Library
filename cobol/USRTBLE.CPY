000010*****************************************************************
000020* USRTBLE.CPY
000030* ONE ENTRY OF THE IN-MEMORY USER TABLE BUILT AT THE START OF
000040* THE RUN FROM THE USER-MASTER FILE.  FIELDS MIRROR USRMAST.CPY.
000050* NOT A COMPLETE RECORD -- EMBEDDED UNDER AN OCCURS CLAUSE ONLY.
000060*****************************************************************
000070*    930225  TO   ORIGINAL -- SPLIT OFF USRMAST SO THE SAME
000080*                 FIELD LIST CAN BE SHARED BY THE TABLE AND THE
000090*                 MASTER RECORD WITHOUT NESTING AN 01 UNDER 05
000100    10  UTE-ID                      PIC 9(06).
000110    10  UTE-FULL-NAME               PIC X(40).
000120    10  UTE-EMAIL                   PIC X(50).
000130    10  UTE-PASSWORD-HASH           PIC X(64).
000140    10  UTE-LOGGED-IN               PIC X(01).
000150        88  UTE-IS-LOGGED-IN                 VALUE "Y".
000160        88  UTE-IS-LOGGED-OUT                VALUE "N".
000170    10  UTE-BORROWED-COUNT          PIC 9(02).
