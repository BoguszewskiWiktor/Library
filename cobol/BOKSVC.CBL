000010*****************************************************************
000020* (c) 1988,2004  MIDLAND COUNTY LIBRARY SYSTEM
000030* DATA PROCESSING DIVISION -- CIRCULATION SUBSYSTEM
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    BOKSVC.
000070 AUTHOR.        R HUFFMAN.
000080 INSTALLATION.  MIDLAND COUNTY LIBRARY SYSTEM - DATA PROC DIV.
000090 DATE-WRITTEN.  12/02/87.
000100 DATE-COMPILED.
000110 SECURITY.      UNCLASSIFIED - LIBRARY CIRCULATION DATA ONLY.
000120*****************************************************************
000130* BOKSVC -- BOOK CATALOG MAINTENANCE SERVICE.
000140* CALLED ONCE PER AB (ADD-BOOK) TRANSACTION BY THE CIRCULATION
000150* DRIVER, LIBDRV.  APPLIES THE CATALOG RULES AGAINST THE
000160* IN-MEMORY BOOK TABLE.  DOES NOT TOUCH ANY PHYSICAL FILE --
000170* LIBDRV OWNS ALL FILE I/O.
000180*
000190* CHANGE LOG
000200*    871202  RH   ORIGINAL -- ADD TITLE AGAINST INDEXED CATALOG
000210*                 FILE
000220*    890830  RH   ADDED DUPLICATE TITLE/AUTHOR/YEAR CHECK, TWO
000230*                 CATALOG CARDS FOR THE SAME PRINTING WERE BEING
000240*                 KEYED IN BY THE BRANCHES
000250*    930225  TO   REWRITTEN TO WORK AGAINST THE IN-MEMORY TABLE
000260*                 BUILT BY LIBDRV RATHER THAN RANDOM ISAM I/O --
000270*                 REQUEST EEDR-3011 (NIGHTLY CIRC BATCH)
000280*    990614  DV   Y2K -- BOK-YEAR ALREADY FULL 4-DIGIT, REVIEWED
000290*                 FOR COMPLIANCE ONLY
000300*    060911  TO   DUP-BOOK CHECK NOW SETS BK-APPL-RETURN-CODE TO
000310*                 THE REC-FOUND/REC-NOT-FOUND CONSTANTS USED
000320*                 ELSEWHERE IN THE SHOP, IN PLACE OF A BARE
000330*                 SWITCH TEST -- REQUEST EEDR-4187
000340*****************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.   USL-486.
000380 OBJECT-COMPUTER.   USL-486.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS BK-ALPHA-CLASS IS "A" THRU "Z"
000420     UPSI-0 ON STATUS IS BK-TRACE-SW-ON
000430            OFF STATUS IS BK-TRACE-SW-OFF.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*****************************************************************
000470* SWITCHES AND SUBSCRIPTS
000480*****************************************************************
000490 01  WS-BK-SWITCHES.
000500     05  WS-DUP-BOOK-FOUND-SW    PIC X(01) VALUE "N".
000510         88  WS-DUP-BOOK-FOUND             VALUE "Y".
000520 01  WS-BK-SUBSCRIPTS            COMP.
000530     05  WS-BK-SUB               PIC 9(04).
000540*****************************************************************
000550* APPLICATION RETURN CODE -- SAME REC-FOUND/REC-NOT-FOUND
000560* CONVENTION USED BY THE OTHER CATALOG AND CIRCULATION LOOKUPS
000570* IN THIS SHOP, CARRIED HERE FOR THE DUP-BOOK SEARCH.
000580*****************************************************************
000590 77  BK-REC-FOUND                PIC S9(9) COMP-5 VALUE 1.
000600 77  BK-REC-NOT-FOUND            PIC S9(9) COMP-5 VALUE 2.
000610 77  BK-APPL-RETURN-CODE         PIC S9(9) COMP-5 VALUE ZERO.
000620*****************************************************************
000630* PUBLICATION-YEAR EDIT AREA -- CENTURY/YEAR-OF-CENTURY VIEW OF
000640* THE INCOMING YEAR, KEPT SO THE CENTURY DIGITS CAN BE CHECKED
000650* ON THE WAY IN RATHER THAN DISCOVERED WRONG ON A SHELF LIST.
000660*****************************************************************
000670 01  WS-YEAR-WORK.
000680     05  WS-YEAR-DISPLAY         PIC 9(04).
000690 01  WS-YEAR-EDIT-AREA REDEFINES WS-YEAR-WORK.
000700     05  WS-YEAR-CENTURY         PIC 99.
000710     05  WS-YEAR-OF-CENTURY      PIC 99.
000720*
000730 LINKAGE SECTION.
000740 COPY TRNREC.
000750 01  LK-BOOK-COUNT               PIC 9(04) COMP.
000760 01  LK-BOOK-TABLE.
000770     05  LK-BOOK-ENTRY OCCURS 1 TO 9999 TIMES
000780                       DEPENDING ON LK-BOOK-COUNT.
000790         COPY BOKTBLE.
000800 01  LK-NEXT-BOOK-ID             PIC 9(06) COMP.
000810 COPY RESREC.
000820*****************************************************************
000830 PROCEDURE DIVISION USING TRANSACTION-REC
000840                           LK-BOOK-COUNT   LK-BOOK-TABLE
000850                           LK-NEXT-BOOK-ID RESULT-REC.
000860*
000870 000-BOKSVC-CONTROL.
000880     MOVE SPACES TO RES-MESSAGE.
000890     IF TRN-IS-ADD-BOOK
000900         PERFORM 100-ADD-BOOK THRU 100-EXIT.
000910     GOBACK.
000920*****************************************************************
000930* ADD BOOK -- RULES APPLIED IN THE ORDER STATED.  NOTE THAT THE
000940* AB TRANSACTION CARRIES THE TITLE IN TRN-BOOK-TITLE, WHICH
000950* REDEFINES THE SAME BYTES TRN-FULL-NAME OCCUPIES -- SEE
000960* TRNREC.CPY.
000970*****************************************************************
000980 100-ADD-BOOK.
000990     MOVE "AB" TO RES-TRN-CODE.
001000     IF TRN-BOOK-TITLE = SPACES
001010                    OR TRN-AUTHOR = SPACES
001020                    OR TRN-PUBLISHER = SPACES
001030         MOVE "FAILURE" TO RES-STATUS
001040         MOVE "Book title, author, publisher cannot be empty"
001050                                    TO RES-MESSAGE
001060         GO TO 100-EXIT.
001070     MOVE TRN-YEAR TO WS-YEAR-DISPLAY.
001080     IF BK-TRACE-SW-ON
001090         DISPLAY "BOKSVC TRACE - YEAR CENTURY " WS-YEAR-CENTURY
001100                 " OF-CENTURY " WS-YEAR-OF-CENTURY.
001110     PERFORM 900-FIND-DUP-BOOK THRU 900-EXIT.
001120     IF BK-APPL-RETURN-CODE = BK-REC-FOUND
001130         MOVE "FAILURE" TO RES-STATUS
001140         MOVE "Book already exists in the system" TO RES-MESSAGE
001150         GO TO 100-EXIT.
001160*
001170* ALL CHECKS PASSED -- ADD THE CATALOG ENTRY.
001180     ADD 1 TO LK-NEXT-BOOK-ID.
001190     ADD 1 TO LK-BOOK-COUNT.
001200     MOVE LK-NEXT-BOOK-ID  TO BTE-ID (LK-BOOK-COUNT).
001210     MOVE TRN-BOOK-TITLE
001220                           TO BTE-TITLE (LK-BOOK-COUNT).
001230     MOVE TRN-AUTHOR       TO BTE-AUTHOR (LK-BOOK-COUNT).
001240     MOVE TRN-YEAR         TO BTE-YEAR (LK-BOOK-COUNT).
001250     MOVE TRN-PUBLISHER    TO BTE-PUBLISHER (LK-BOOK-COUNT).
001260     SET BTE-IS-AVAILABLE (LK-BOOK-COUNT) TO TRUE.
001270     MOVE "SUCCESS" TO RES-STATUS.
001280     MOVE "Book added successfully" TO RES-MESSAGE.
001290 100-EXIT.
001300     EXIT.
001310*****************************************************************
001320* DUPLICATE CHECK -- SAME TITLE, AUTHOR, YEAR AND PUBLISHER.
001330*****************************************************************
001340 900-FIND-DUP-BOOK.
001350     MOVE "N" TO WS-DUP-BOOK-FOUND-SW.
001360     MOVE ZERO TO WS-BK-SUB.
001370     PERFORM 901-FIND-DUP-BOOK-LOOP THRU 901-EXIT
001380         VARYING WS-BK-SUB FROM 1 BY 1
001390         UNTIL WS-BK-SUB > LK-BOOK-COUNT
001400            OR WS-DUP-BOOK-FOUND.
001410     IF WS-DUP-BOOK-FOUND
001420         MOVE BK-REC-FOUND     TO BK-APPL-RETURN-CODE
001430     ELSE
001440         MOVE BK-REC-NOT-FOUND TO BK-APPL-RETURN-CODE.
001450 900-EXIT.
001460     EXIT.
001470*
001480 901-FIND-DUP-BOOK-LOOP.
001490     IF BTE-TITLE (WS-BK-SUB) =
001500                  TRN-BOOK-TITLE
001510        AND BTE-AUTHOR (WS-BK-SUB) = TRN-AUTHOR
001520        AND BTE-YEAR (WS-BK-SUB) = TRN-YEAR
001530        AND BTE-PUBLISHER (WS-BK-SUB) = TRN-PUBLISHER
001540         SET WS-DUP-BOOK-FOUND TO TRUE.
001550 901-EXIT.
001560     EXIT.
