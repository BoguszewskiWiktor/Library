000010*****************************************************************
000020* BOKTBLE.CPY
000030* ONE ENTRY OF THE IN-MEMORY BOOK TABLE BUILT AT THE START OF
000040* THE RUN FROM THE BOOK-MASTER FILE.  FIELDS MIRROR BOKMAST.CPY.
000050*****************************************************************
000060*    930225  TO   ORIGINAL
000070    10  BTE-ID                      PIC 9(06).
000080    10  BTE-TITLE                   PIC X(40).
000090    10  BTE-AUTHOR                  PIC X(30).
000100    10  BTE-YEAR                    PIC 9(04).
000110    10  BTE-PUBLISHER               PIC X(30).
000120    10  BTE-STATUS                  PIC X(01).
000130        88  BTE-IS-AVAILABLE                 VALUE "A".
000140        88  BTE-IS-BORROWED                  VALUE "B".
