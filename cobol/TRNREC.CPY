000010*****************************************************************
000020* TRNREC.CPY
000030* TRANSACTION RECORD LAYOUT -- MIDLAND COUNTY LIBRARY SYSTEM
000040* ONE INPUT RECORD PER CIRCULATION-DESK EVENT, IN THE ORDER THE
000050* EVENTS ARE TO BE APPLIED.  TRN-CODE SELECTS WHICH OF THE
000060* REMAINING FIELDS ARE MEANINGFUL FOR A GIVEN RECORD.
000070*****************************************************************
000080* CHANGE LOG
000090*    870619  RH   ORIGINAL LAYOUT -- RG/LG/LO/AB/BR/RT CODES
000100*    930225  TO   AB CODE OVERLAYS TRN-FULL-NAME WITH BOOK TITLE
000110*                 RATHER THAN CARRYING A SEPARATE TITLE FIELD
000120*    990614  DV   Y2K -- TRN-DATE ALREADY FULL 4-DIGIT CENTURY
000130*****************************************************************
000140    01  TRANSACTION-REC.
000150        05  TRN-CODE                    PIC X(02).
000160            88  TRN-IS-REGISTER                  VALUE "RG".
000170            88  TRN-IS-LOGIN                      VALUE "LG".
000180            88  TRN-IS-LOGOUT                     VALUE "LO".
000190            88  TRN-IS-ADD-BOOK                   VALUE "AB".
000200            88  TRN-IS-BORROW                     VALUE "BR".
000210            88  TRN-IS-RETURN                     VALUE "RT".
000220        05  TRN-DATE                    PIC 9(08).
000230        05  TRN-USER-ID                 PIC 9(06).
000240        05  TRN-BOOK-ID                 PIC 9(06).
000250        05  TRN-EMAIL                   PIC X(50).
000260        05  TRN-FULL-NAME               PIC X(40).
000270        05  TRN-PASSWORD                PIC X(30).
000280        05  TRN-AUTHOR                  PIC X(30).
000290        05  TRN-YEAR                    PIC 9(04).
000300        05  TRN-PUBLISHER               PIC X(30).
000310        05  FILLER                      PIC X(04).
000320*
000330* THE AB (ADD-BOOK) TRANSACTION CARRIES THE BOOK TITLE IN THE
000340* SAME SLOT THE RG (REGISTER) TRANSACTION USES FOR THE PATRON'S
000350* FULL NAME -- THE FORM NEVER CARRIES BOTH AT ONCE.
000360    01  TRN-BOOK-TITLE-AREA REDEFINES TRANSACTION-REC.
000370        05  FILLER                      PIC X(72).
000380        05  TRN-BOOK-TITLE              PIC X(40).
000390        05  FILLER                      PIC X(98).
000400*
000410* ALTERNATE VIEW OF THE TRANSACTION DATE, USED WHEN THE DATE MUST
000420* BE COMPARED PIECEWISE (E.G. DERIVING A DUE DATE).
000430    01  TRN-DATE-CCYYMMDD REDEFINES TRANSACTION-REC.
000440        05  FILLER                      PIC X(02).
000450        05  TRN-DATE-CC                 PIC 99.
000460        05  TRN-DATE-YY                 PIC 99.
000470        05  TRN-DATE-MM                 PIC 99.
000480        05  TRN-DATE-DD                 PIC 99.
000490        05  FILLER                      PIC X(200).
