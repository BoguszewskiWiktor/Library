000010*****************************************************************
000020* USRMAST.CPY
000030* USER MASTER RECORD LAYOUT -- MIDLAND COUNTY LIBRARY SYSTEM
000040* ONE ENTRY PER REGISTERED BORROWER.  KEPT IN ASCENDING USER-ID
000050* SEQUENCE ON THE USER-MASTER FILE.
000060*****************************************************************
000070* CHANGE LOG
000080*    870413  RH   ORIGINAL LAYOUT FOR PATRON MASTER CONVERSION
000090*    881107  RH   ADDED USR-LOGGED-IN SWITCH PER CIRC DESK REQ
000100*    930225  TO   ADDED USR-BORROWED-COUNT, DROPPED OLD FINE-AMT
000110*    990614  DV   Y2K -- CONFIRMED USR-EFFECTIVE-DATE FIELDS N/A
000120*    040308  TO   WIDENED FILLER FOR ANTICIPATED PHONE NO FIELD
000130*****************************************************************
000140    01  USER-MASTER-REC.
000150        05  USR-ID                      PIC 9(06).
000160        05  USR-FULL-NAME               PIC X(40).
000170        05  USR-EMAIL                   PIC X(50).
000180        05  USR-PASSWORD-HASH           PIC X(64).
000190        05  USR-LOGGED-IN               PIC X(01).
000200            88  USR-IS-LOGGED-IN                 VALUE "Y".
000210            88  USR-IS-LOGGED-OUT                VALUE "N".
000220        05  USR-BORROWED-COUNT          PIC 9(02).
000230        05  FILLER                      PIC X(04).
000240*
000250* ALTERNATE VIEW OF THE USER-ID FOR REPORT EDITING.
000260    01  USR-ID-EDIT-AREA REDEFINES USER-MASTER-REC.
000270        05  USR-ID-ED                   PIC 9(06).
000280        05  FILLER                      PIC X(161).
