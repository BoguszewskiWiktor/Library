000010*****************************************************************
000020* RESREC.CPY
000030* RESULT RECORD LAYOUT -- MIDLAND COUNTY LIBRARY SYSTEM
000040* ONE AUDIT/RESULT RECORD WRITTEN FOR EVERY TRANSACTION READ,
000050* IN THE ORDER THE TRANSACTIONS WERE READ.
000060*****************************************************************
000070* CHANGE LOG
000080*    870619  RH   ORIGINAL LAYOUT
000090*    930225  TO   WIDENED RES-MESSAGE TO ACCOMMODATE THE LOAN-ID
000100*                 TEXT RETURNED BY A SUCCESSFUL BORROW
000110*****************************************************************
000120    01  RESULT-REC.
000130        05  RES-TRN-CODE                PIC X(02).
000140        05  RES-STATUS                  PIC X(07).
000150            88  RES-IS-SUCCESS                   VALUE "SUCCESS".
000160            88  RES-IS-FAILURE                   VALUE "FAILURE".
000170        05  RES-MESSAGE                 PIC X(80).
000180        05  FILLER                      PIC X(03).
