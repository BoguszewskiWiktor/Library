000010*****************************************************************
000020* (c) 1988,2004  MIDLAND COUNTY LIBRARY SYSTEM
000030* DATA PROCESSING DIVISION -- CIRCULATION SUBSYSTEM
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    LIBDRV.
000070 AUTHOR.        R HUFFMAN.
000080 INSTALLATION.  MIDLAND COUNTY LIBRARY SYSTEM - DATA PROC DIV.
000090 DATE-WRITTEN.  03/14/88.
000100 DATE-COMPILED.
000110 SECURITY.      UNCLASSIFIED - LIBRARY CIRCULATION DATA ONLY.
000120*****************************************************************
000130* LIBDRV -- NIGHTLY CIRCULATION-DESK BATCH DRIVER.
000140* LOADS THE USER, BOOK AND LOAN MASTERS INTO WORKING STORAGE,
000150* READS THE DAY'S TRANSACTIONS AND CALLS USRSVC, BOKSVC OR LNSVC
000160* FOR EACH ONE, REWRITES THE THREE MASTERS AT END OF RUN, AND
000170* PRINTS THE BORROWED-BOOKS LISTING.  THIS PROGRAM OWNS ALL FILE
000180* I/O -- USRSVC/BOKSVC/LNSVC TOUCH ONLY THE TABLES PASSED THEM.
000190*
000200* CHANGE LOG
000210*    880314  RH   ORIGINAL -- NIGHTLY BATCH DRIVER, TRANSACTIONS
000220*                 APPLIED DIRECTLY AGAINST THE INDEXED USER,
000230*                 BOOK AND LOAN FILES, VALIDATION LOGIC INLINE
000240*    880502  RH   ADDED THE BORROWED-BOOKS LISTING, CIRC DESK
000250*                 WANTED IT EVERY NIGHT RATHER THAN WEEKLY
000260*    900604  RH   LOAN-LIMIT AND DUE-DATE LOGIC MOVED HERE FROM
000270*                 THE OLD CARD-TRAY PROCEDURE
000280*    930225  TO   MAJOR REWRITE -- REQUEST EEDR-3011 (NIGHTLY
000290*                 CIRC BATCH).  MASTERS ARE NOW LOADED INTO
000300*                 IN-MEMORY TABLES ONCE AT THE START OF THE RUN.
000310*                 VALIDATION LOGIC EXTRACTED TO USRSVC, BOKSVC
000320*                 AND LNSVC, CALLED HERE AS SUBPROGRAMS.  THIS
000330*                 DRIVER NOW OWNS ONLY FILE I/O, TABLE LOAD AND
000340*                 REWRITE, TRANSACTION DISPATCH, AND THE REPORT
000350*    990614  DV   Y2K -- RUN-DATE ACCEPT CHANGED FROM THE OLD
000360*                 2-DIGIT FORM WITH A HARDCODED "19" CENTURY
000370*                 LITERAL TO ACCEPT ... FROM DATE YYYYMMDD.
000380*                 MASTER AND TRANSACTION DATE FIELDS WERE ALREADY
000390*                 FULL 4-DIGIT AND NEEDED NO CHANGE
000400*    040308  TO   REVIEWED AGAINST THE LNSVC DUE-DATE CLIPPING
000410*                 FIX -- NO CHANGE NEEDED HERE, THE TRANSACTION
000420*                 DATE IS PASSED THROUGH TO LNSVC UNCHANGED
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.   USL-486.
000470 OBJECT-COMPUTER.   USL-486.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS LD-ALPHA-CLASS IS "A" THRU "Z"
000510     UPSI-0 ON STATUS IS LD-TRACE-SW-ON
000520            OFF STATUS IS LD-TRACE-SW-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT USER-MASTER-FILE ASSIGN TO USRMAST
000560         ORGANIZATION SEQUENTIAL
000570         ACCESS SEQUENTIAL
000580         STATUS USR-FILE-STATUS.
000590     SELECT BOOK-MASTER-FILE ASSIGN TO BOKMAST
000600         ORGANIZATION SEQUENTIAL
000610         ACCESS SEQUENTIAL
000620         STATUS BOK-FILE-STATUS.
000630     SELECT LOAN-MASTER-FILE ASSIGN TO LOANMST
000640         ORGANIZATION SEQUENTIAL
000650         ACCESS SEQUENTIAL
000660         STATUS LOA-FILE-STATUS.
000670     SELECT TRANSACTION-FILE ASSIGN TO TRNFILE
000680         ORGANIZATION SEQUENTIAL
000690         ACCESS SEQUENTIAL
000700         STATUS TRN-FILE-STATUS.
000710     SELECT RESULT-FILE ASSIGN TO RESFILE
000720         ORGANIZATION SEQUENTIAL
000730         ACCESS SEQUENTIAL
000740         STATUS RES-FILE-STATUS.
000750     SELECT REPORT-FILE ASSIGN TO RPTFILE
000760         ORGANIZATION SEQUENTIAL
000770         ACCESS SEQUENTIAL
000780         STATUS RPT-FILE-STATUS.
000790 DATA DIVISION.
000800*****************************************************************
000810* FILE SECTION -- ONE FD PER FILE.  MASTER AND TRANSACTION
000820* RECORDS ARE PULLED IN BY COPY FROM THE SAME COPYBOOKS USRSVC,
000830* BOKSVC AND LNSVC USE, SO THE RECORD LAID DOWN ON DISK HERE IS
000840* THE IDENTICAL LAYOUT PASSED TO THOSE SUBPROGRAMS.
000850*****************************************************************
000860 FILE SECTION.
000870 FD  USER-MASTER-FILE; RECORD 167.
000880 COPY USRMAST.
000890 FD  BOOK-MASTER-FILE; RECORD 114.
000900 COPY BOKMAST.
000910 FD  LOAN-MASTER-FILE; RECORD 46.
000920 COPY LOANMST.
000930 FD  TRANSACTION-FILE; RECORD 210.
000940 COPY TRNREC.
000950 FD  RESULT-FILE; RECORD 92.
000960 COPY RESREC.
000970*****************************************************************
000980* BORROWED-BOOKS LISTING -- ONE PRINT LINE, FIVE OVERLAID VIEWS.
000990* NO VALUE CLAUSES ON THE OVERLAID FIELDS -- CAPTION TEXT IS
001000* MOVED IN BY THE PROCEDURE DIVISION SO THE LAYOUT WILL PORT TO
001010* A COMPILER THAT BALKS AT VALUE UNDER REDEFINES.
001020*****************************************************************
001030 FD  REPORT-FILE; RECORD 132.
001040 01  REPORT-LINE                     PIC X(132).
001050 01  RPT-HEADING-LINE REDEFINES REPORT-LINE.
001060     05  RH-TITLE                    PIC X(50).
001070     05  RH-DATE-LIT                 PIC X(10).
001080     05  RH-RUN-DATE                 PIC X(10).
001090     05  FILLER                      PIC X(62).
001100 01  RPT-USER-HDR-LINE REDEFINES REPORT-LINE.
001110     05  FILLER                      PIC X(02).
001120     05  UH-ID-LIT                   PIC X(09).
001130     05  UH-ID                       PIC 9(06).
001140     05  FILLER                      PIC X(02).
001150     05  UH-NAME-LIT                 PIC X(06).
001160     05  UH-NAME                     PIC X(40).
001170     05  FILLER                      PIC X(02).
001180     05  UH-EMAIL-LIT                PIC X(07).
001190     05  UH-EMAIL                    PIC X(50).
001200     05  FILLER                      PIC X(08).
001210 01  RPT-DETAIL-LINE REDEFINES REPORT-LINE.
001220     05  FILLER                      PIC X(04).
001230     05  RD-BOOK-LIT                 PIC X(09).
001240     05  RD-BOOK-ID                  PIC 9(06).
001250     05  FILLER                      PIC X(02).
001260     05  RD-TITLE                    PIC X(40).
001270     05  FILLER                      PIC X(02).
001280     05  RD-AUTHOR                   PIC X(30).
001290     05  FILLER                      PIC X(02).
001300     05  RD-LOAN-LIT                 PIC X(06).
001310     05  RD-LOAN-DATE                PIC 9(08).
001320     05  FILLER                      PIC X(02).
001330     05  RD-DUE-LIT                  PIC X(05).
001340     05  RD-DUE-DATE                 PIC 9(08).
001350     05  FILLER                      PIC X(08).
001360 01  RPT-USER-TOTAL-LINE REDEFINES REPORT-LINE.
001370     05  FILLER                      PIC X(04).
001380     05  UT-LIT                      PIC X(12).
001390     05  UT-COUNT                    PIC ZZZ9.
001400     05  FILLER                      PIC X(112).
001410 01  RPT-GRAND-TOTAL-LINE REDEFINES REPORT-LINE.
001420     05  GT-LABEL                    PIC X(50).
001430     05  GT-COUNT                    PIC ZZZZZ9.
001440     05  FILLER                      PIC X(76).
001450*
001460 WORKING-STORAGE SECTION.
001470*****************************************************************
001480* FILE STATUS GROUPS -- ONE PER FILE, REPEATING THE STATUS-1/
001490* STATUS-2 CONVENTION USED THROUGHOUT THIS SHOP.
001500*****************************************************************
001510 01  USR-FILE-STATUS.
001520     05  USR-STATUS-1                PIC X.
001530     05  USR-STATUS-2                PIC X.
001540 01  BOK-FILE-STATUS.
001550     05  BOK-STATUS-1                PIC X.
001560     05  BOK-STATUS-2                PIC X.
001570 01  LOA-FILE-STATUS.
001580     05  LOA-STATUS-1                PIC X.
001590     05  LOA-STATUS-2                PIC X.
001600 01  TRN-FILE-STATUS.
001610     05  TRN-STATUS-1                PIC X.
001620     05  TRN-STATUS-2                PIC X.
001630 01  RES-FILE-STATUS.
001640     05  RES-STATUS-1                PIC X.
001650     05  RES-STATUS-2                PIC X.
001660 01  RPT-FILE-STATUS.
001670     05  RPT-STATUS-1                PIC X.
001680     05  RPT-STATUS-2                PIC X.
001690*****************************************************************
001700* SWITCHES
001710*****************************************************************
001720 01  WS-LD-SWITCHES.
001730     05  WS-EOF-USER-SW              PIC X(01) VALUE "N".
001740         88  WS-EOF-USER                     VALUE "Y".
001750     05  WS-EOF-BOOK-SW              PIC X(01) VALUE "N".
001760         88  WS-EOF-BOOK                     VALUE "Y".
001770     05  WS-EOF-LOAN-SW              PIC X(01) VALUE "N".
001780         88  WS-EOF-LOAN                     VALUE "Y".
001790     05  WS-EOF-TRANS-SW             PIC X(01) VALUE "N".
001800         88  WS-EOF-TRANS                     VALUE "Y".
001810     05  WS-RPT-BOOK-FOUND-SW        PIC X(01) VALUE "N".
001820         88  WS-RPT-BOOK-FOUND               VALUE "Y".
001830*****************************************************************
001840* SUBSCRIPTS AND COUNTERS
001850*****************************************************************
001860 01  WS-LD-SUBSCRIPTS                COMP.
001870     05  WS-USER-SUB                 PIC 9(04).
001880     05  WS-BOOK-SUB                 PIC 9(04).
001890     05  WS-LOAN-SUB                 PIC 9(04).
001900     05  WS-RPT-USER-SUB             PIC 9(04).
001910     05  WS-RPT-BOOK-SUB             PIC 9(04).
001920     05  WS-RPT-USER-LOAN-COUNT      PIC 9(04).
001930 01  WS-USER-COUNT                   PIC 9(04) COMP.
001940 01  WS-BOOK-COUNT                   PIC 9(04) COMP.
001950 01  WS-LOAN-COUNT                   PIC 9(04) COMP.
001960 01  WS-NEXT-USER-ID                 PIC 9(06) COMP.
001970 01  WS-NEXT-BOOK-ID                 PIC 9(06) COMP.
001980 01  WS-NEXT-LOAN-ID                 PIC 9(06) COMP.
001990*****************************************************************
002000* RUN TOTALS -- ACCUMULATED WHILE THE TRANSACTION FILE IS BEING
002010* PROCESSED, PRINTED AS THE REPORT'S GRAND-TOTAL LINES.
002020*****************************************************************
002030 01  WS-RUN-TOTALS                   COMP.
002040     05  WS-TOTAL-TRANS-READ         PIC 9(06).
002050     05  WS-TOTAL-BORROWS-OK         PIC 9(06).
002060     05  WS-TOTAL-BORROWS-REJ        PIC 9(06).
002070     05  WS-TOTAL-RETURNS-OK         PIC 9(06).
002080     05  WS-TOTAL-RETURNS-REJ        PIC 9(06).
002090     05  WS-TOTAL-USERS-REG          PIC 9(06).
002100     05  WS-TOTAL-LOGINS-OK          PIC 9(06).
002110     05  WS-TOTAL-LOGINS-REJ         PIC 9(06).
002120     05  WS-TOTAL-BOOKS-ADDED        PIC 9(06).
002130     05  WS-TOTAL-BOOKS-REJ          PIC 9(06).
002140     05  WS-TOTAL-ACTIVE-LOANS       PIC 9(06).
002150*****************************************************************
002160* IN-MEMORY MASTER TABLES -- LOADED ONCE AT THE START OF THE RUN,
002170* PASSED BY REFERENCE TO USRSVC, BOKSVC AND LNSVC, REWRITTEN TO
002180* THE MASTER FILES AT END OF RUN.  ENTRY LAYOUTS ARE SHARED WITH
002190* THE SERVICE PROGRAMS VIA USRTBLE/BOKTBLE/LOANTBLE.
002200*****************************************************************
002210 01  WS-USER-TABLE.
002220     05  WS-USER-ENTRY OCCURS 1 TO 9999 TIMES
002230                       DEPENDING ON WS-USER-COUNT.
002240         COPY USRTBLE.
002250 01  WS-BOOK-TABLE.
002260     05  WS-BOOK-ENTRY OCCURS 1 TO 9999 TIMES
002270                       DEPENDING ON WS-BOOK-COUNT.
002280         COPY BOKTBLE.
002290 01  WS-LOAN-TABLE.
002300     05  WS-LOAN-ENTRY OCCURS 1 TO 9999 TIMES
002310                       DEPENDING ON WS-LOAN-COUNT.
002320         COPY LOANTBLE.
002330*****************************************************************
002340* RUN-DATE WORK AREA -- PRINTED ON THE REPORT HEADING.
002350*****************************************************************
002360 01  WS-RUN-DATE-CCYYMMDD.
002370     05  WS-RUN-DATE-CC              PIC 99.
002380     05  WS-RUN-DATE-YY              PIC 99.
002390     05  WS-RUN-DATE-MM              PIC 99.
002400     05  WS-RUN-DATE-DD              PIC 99.
002410 01  WS-RUN-DATE-EDIT.
002420     05  WS-RDE-MM                   PIC 99.
002430     05  FILLER                      PIC X(01) VALUE "/".
002440     05  WS-RDE-DD                   PIC 99.
002450     05  FILLER                      PIC X(01) VALUE "/".
002460     05  WS-RDE-CC                   PIC 99.
002470     05  WS-RDE-YY                   PIC 99.
002480*
002490 PROCEDURE DIVISION.
002500*****************************************************************
002510* MAIN LINE -- LOAD, PROCESS, REWRITE, REPORT.
002520*****************************************************************
002530 000-LIBDRV-CONTROL.
002540     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
002550     PERFORM 300-PROCESS-TRANS THRU 300-EXIT.
002560     PERFORM 400-WRITE-MASTERS THRU 400-EXIT.
002570     PERFORM 500-BORROWED-BOOKS-RPT THRU 500-EXIT.
002580     STOP RUN.
002590*****************************************************************
002600* LOAD THE THREE MASTERS INTO KEYED (TABLE) STORAGE.  EACH
002610* MASTER IS KEPT IN ASCENDING ID SEQUENCE ON DISK, SO THE ID OF
002620* THE LAST RECORD LOADED IS THE HIGH-WATER MARK FOR THE NEXT-ID
002630* COUNTER -- IF THE MASTER IS EMPTY THE COUNTER STAYS AT ZERO,
002640* WHICH IS EXACTLY WHAT RULE 3 UNDER "ADD BOOK" CALLS FOR.
002650*****************************************************************
002660 200-LOAD-MASTERS.
002670     MOVE ZERO TO WS-USER-COUNT WS-BOOK-COUNT WS-LOAN-COUNT.
002680     MOVE ZERO TO WS-NEXT-USER-ID WS-NEXT-BOOK-ID
002690                  WS-NEXT-LOAN-ID.
002700     PERFORM 210-LOAD-USER-MASTER THRU 210-EXIT.
002710     PERFORM 220-LOAD-BOOK-MASTER THRU 220-EXIT.
002720     PERFORM 230-LOAD-LOAN-MASTER THRU 230-EXIT.
002730 200-EXIT.
002740     EXIT.
002750*
002760 210-LOAD-USER-MASTER.
002770     OPEN INPUT USER-MASTER-FILE.
002780     MOVE "N" TO WS-EOF-USER-SW.
002790     READ USER-MASTER-FILE
002800         AT END SET WS-EOF-USER TO TRUE.
002810     PERFORM 211-LOAD-USER-LOOP THRU 211-EXIT
002820         UNTIL WS-EOF-USER.
002830     CLOSE USER-MASTER-FILE.
002840 210-EXIT.
002850     EXIT.
002860*
002870 211-LOAD-USER-LOOP.
002880     ADD 1 TO WS-USER-COUNT.
002890     MOVE USR-ID          TO UTE-ID (WS-USER-COUNT).
002900     MOVE USR-FULL-NAME   TO UTE-FULL-NAME (WS-USER-COUNT).
002910     MOVE USR-EMAIL       TO UTE-EMAIL (WS-USER-COUNT).
002920     MOVE USR-PASSWORD-HASH
002930                          TO UTE-PASSWORD-HASH (WS-USER-COUNT).
002940     MOVE USR-LOGGED-IN   TO UTE-LOGGED-IN (WS-USER-COUNT).
002950     MOVE USR-BORROWED-COUNT
002960                          TO UTE-BORROWED-COUNT (WS-USER-COUNT).
002970     MOVE USR-ID          TO WS-NEXT-USER-ID.
002980     READ USER-MASTER-FILE
002990         AT END SET WS-EOF-USER TO TRUE.
003000 211-EXIT.
003010     EXIT.
003020*
003030 220-LOAD-BOOK-MASTER.
003040     OPEN INPUT BOOK-MASTER-FILE.
003050     MOVE "N" TO WS-EOF-BOOK-SW.
003060     READ BOOK-MASTER-FILE
003070         AT END SET WS-EOF-BOOK TO TRUE.
003080     PERFORM 221-LOAD-BOOK-LOOP THRU 221-EXIT
003090         UNTIL WS-EOF-BOOK.
003100     CLOSE BOOK-MASTER-FILE.
003110 220-EXIT.
003120     EXIT.
003130*
003140 221-LOAD-BOOK-LOOP.
003150     ADD 1 TO WS-BOOK-COUNT.
003160     MOVE BOK-ID          TO BTE-ID (WS-BOOK-COUNT).
003170     MOVE BOK-TITLE       TO BTE-TITLE (WS-BOOK-COUNT).
003180     MOVE BOK-AUTHOR      TO BTE-AUTHOR (WS-BOOK-COUNT).
003190     MOVE BOK-YEAR        TO BTE-YEAR (WS-BOOK-COUNT).
003200     MOVE BOK-PUBLISHER   TO BTE-PUBLISHER (WS-BOOK-COUNT).
003210     MOVE BOK-STATUS      TO BTE-STATUS (WS-BOOK-COUNT).
003220     MOVE BOK-ID          TO WS-NEXT-BOOK-ID.
003230     READ BOOK-MASTER-FILE
003240         AT END SET WS-EOF-BOOK TO TRUE.
003250 221-EXIT.
003260     EXIT.
003270*
003280 230-LOAD-LOAN-MASTER.
003290     OPEN INPUT LOAN-MASTER-FILE.
003300     MOVE "N" TO WS-EOF-LOAN-SW.
003310     READ LOAN-MASTER-FILE
003320         AT END SET WS-EOF-LOAN TO TRUE.
003330     PERFORM 231-LOAD-LOAN-LOOP THRU 231-EXIT
003340         UNTIL WS-EOF-LOAN.
003350     CLOSE LOAN-MASTER-FILE.
003360 230-EXIT.
003370     EXIT.
003380*
003390 231-LOAD-LOAN-LOOP.
003400     ADD 1 TO WS-LOAN-COUNT.
003410     MOVE LOA-ID          TO LTE-ID (WS-LOAN-COUNT).
003420     MOVE LOA-USER-ID     TO LTE-USER-ID (WS-LOAN-COUNT).
003430     MOVE LOA-BOOK-ID     TO LTE-BOOK-ID (WS-LOAN-COUNT).
003440     MOVE LOA-DATE        TO LTE-DATE (WS-LOAN-COUNT).
003450     MOVE LOA-DUE-DATE    TO LTE-DUE-DATE (WS-LOAN-COUNT).
003460     MOVE LOA-RETURN-DATE TO LTE-RETURN-DATE (WS-LOAN-COUNT).
003470     MOVE LOA-STATUS      TO LTE-STATUS (WS-LOAN-COUNT).
003480     MOVE LOA-ID          TO WS-NEXT-LOAN-ID.
003490     READ LOAN-MASTER-FILE
003500         AT END SET WS-EOF-LOAN TO TRUE.
003510 231-EXIT.
003520     EXIT.
003530*****************************************************************
003540* READ AND DISPATCH THE DAY'S TRANSACTIONS, ONE CALL PER RECORD,
003550* ONE RESULT RECORD WRITTEN FOR EVERY TRANSACTION READ.
003560*****************************************************************
003570 300-PROCESS-TRANS.
003580     OPEN INPUT TRANSACTION-FILE.
003590     OPEN OUTPUT RESULT-FILE.
003600     MOVE "N" TO WS-EOF-TRANS-SW.
003610     READ TRANSACTION-FILE
003620         AT END SET WS-EOF-TRANS TO TRUE.
003630     PERFORM 310-PROCESS-ONE-TRANS THRU 310-EXIT
003640         UNTIL WS-EOF-TRANS.
003650     CLOSE TRANSACTION-FILE.
003660     CLOSE RESULT-FILE.
003670 300-EXIT.
003680     EXIT.
003690*
003700 310-PROCESS-ONE-TRANS.
003710     ADD 1 TO WS-TOTAL-TRANS-READ.
003720     MOVE SPACES TO RESULT-REC.
003730     EVALUATE TRUE
003740         WHEN TRN-IS-REGISTER OR TRN-IS-LOGIN OR TRN-IS-LOGOUT
003750             CALL "USRSVC" USING TRANSACTION-REC
003760                                 WS-USER-COUNT WS-USER-TABLE
003770                                 WS-NEXT-USER-ID RESULT-REC
003780         WHEN TRN-IS-ADD-BOOK
003790             CALL "BOKSVC" USING TRANSACTION-REC
003800                                 WS-BOOK-COUNT WS-BOOK-TABLE
003810                                 WS-NEXT-BOOK-ID RESULT-REC
003820         WHEN TRN-IS-BORROW OR TRN-IS-RETURN
003830             CALL "LNSVC"  USING TRANSACTION-REC
003840                                 WS-USER-COUNT WS-USER-TABLE
003850                                 WS-BOOK-COUNT WS-BOOK-TABLE
003860                                 WS-LOAN-COUNT WS-LOAN-TABLE
003870                                 WS-NEXT-LOAN-ID RESULT-REC
003880     END-EVALUATE.
003890     PERFORM 320-ACCUM-TOTALS THRU 320-EXIT.
003900     WRITE RESULT-REC.
003910     READ TRANSACTION-FILE
003920         AT END SET WS-EOF-TRANS TO TRUE.
003930 310-EXIT.
003940     EXIT.
003950*
003960 320-ACCUM-TOTALS.
003970     EVALUATE TRUE
003980         WHEN TRN-IS-REGISTER AND RES-IS-SUCCESS
003990             ADD 1 TO WS-TOTAL-USERS-REG
004000         WHEN TRN-IS-LOGIN AND RES-IS-SUCCESS
004010             ADD 1 TO WS-TOTAL-LOGINS-OK
004020         WHEN TRN-IS-LOGIN AND RES-IS-FAILURE
004030             ADD 1 TO WS-TOTAL-LOGINS-REJ
004040         WHEN TRN-IS-ADD-BOOK AND RES-IS-SUCCESS
004050             ADD 1 TO WS-TOTAL-BOOKS-ADDED
004060         WHEN TRN-IS-ADD-BOOK AND RES-IS-FAILURE
004070             ADD 1 TO WS-TOTAL-BOOKS-REJ
004080         WHEN TRN-IS-BORROW AND RES-IS-SUCCESS
004090             ADD 1 TO WS-TOTAL-BORROWS-OK
004100         WHEN TRN-IS-BORROW AND RES-IS-FAILURE
004110             ADD 1 TO WS-TOTAL-BORROWS-REJ
004120         WHEN TRN-IS-RETURN AND RES-IS-SUCCESS
004130             ADD 1 TO WS-TOTAL-RETURNS-OK
004140         WHEN TRN-IS-RETURN AND RES-IS-FAILURE
004150             ADD 1 TO WS-TOTAL-RETURNS-REJ
004160     END-EVALUATE.
004170 320-EXIT.
004180     EXIT.
004190*****************************************************************
004200* REWRITE THE THREE MASTERS FROM THE (POSSIBLY UPDATED) TABLES.
004210*****************************************************************
004220 400-WRITE-MASTERS.
004230     PERFORM 410-WRITE-USER-MASTER THRU 410-EXIT.
004240     PERFORM 420-WRITE-BOOK-MASTER THRU 420-EXIT.
004250     PERFORM 430-WRITE-LOAN-MASTER THRU 430-EXIT.
004260 400-EXIT.
004270     EXIT.
004280*
004290 410-WRITE-USER-MASTER.
004300     OPEN OUTPUT USER-MASTER-FILE.
004310     PERFORM 411-WRITE-USER-LOOP THRU 411-EXIT
004320         VARYING WS-USER-SUB FROM 1 BY 1
004330         UNTIL WS-USER-SUB > WS-USER-COUNT.
004340     CLOSE USER-MASTER-FILE.
004350 410-EXIT.
004360     EXIT.
004370*
004380 411-WRITE-USER-LOOP.
004390     MOVE SPACES TO USER-MASTER-REC.
004400     MOVE UTE-ID (WS-USER-SUB)          TO USR-ID.
004410     MOVE UTE-FULL-NAME (WS-USER-SUB)   TO USR-FULL-NAME.
004420     MOVE UTE-EMAIL (WS-USER-SUB)       TO USR-EMAIL.
004430     MOVE UTE-PASSWORD-HASH (WS-USER-SUB)
004440                                         TO USR-PASSWORD-HASH.
004450     MOVE UTE-LOGGED-IN (WS-USER-SUB)   TO USR-LOGGED-IN.
004460     MOVE UTE-BORROWED-COUNT (WS-USER-SUB)
004470                                         TO USR-BORROWED-COUNT.
004480     WRITE USER-MASTER-REC.
004490 411-EXIT.
004500     EXIT.
004510*
004520 420-WRITE-BOOK-MASTER.
004530     OPEN OUTPUT BOOK-MASTER-FILE.
004540     PERFORM 421-WRITE-BOOK-LOOP THRU 421-EXIT
004550         VARYING WS-BOOK-SUB FROM 1 BY 1
004560         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
004570     CLOSE BOOK-MASTER-FILE.
004580 420-EXIT.
004590     EXIT.
004600*
004610 421-WRITE-BOOK-LOOP.
004620     MOVE SPACES TO BOOK-MASTER-REC.
004630     MOVE BTE-ID (WS-BOOK-SUB)          TO BOK-ID.
004640     MOVE BTE-TITLE (WS-BOOK-SUB)       TO BOK-TITLE.
004650     MOVE BTE-AUTHOR (WS-BOOK-SUB)      TO BOK-AUTHOR.
004660     MOVE BTE-YEAR (WS-BOOK-SUB)        TO BOK-YEAR.
004670     MOVE BTE-PUBLISHER (WS-BOOK-SUB)   TO BOK-PUBLISHER.
004680     MOVE BTE-STATUS (WS-BOOK-SUB)      TO BOK-STATUS.
004690     WRITE BOOK-MASTER-REC.
004700 421-EXIT.
004710     EXIT.
004720*
004730 430-WRITE-LOAN-MASTER.
004740     OPEN OUTPUT LOAN-MASTER-FILE.
004750     PERFORM 431-WRITE-LOAN-LOOP THRU 431-EXIT
004760         VARYING WS-LOAN-SUB FROM 1 BY 1
004770         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
004780     CLOSE LOAN-MASTER-FILE.
004790 430-EXIT.
004800     EXIT.
004810*
004820 431-WRITE-LOAN-LOOP.
004830     MOVE SPACES TO LOAN-MASTER-REC.
004840     MOVE LTE-ID (WS-LOAN-SUB)          TO LOA-ID.
004850     MOVE LTE-USER-ID (WS-LOAN-SUB)     TO LOA-USER-ID.
004860     MOVE LTE-BOOK-ID (WS-LOAN-SUB)     TO LOA-BOOK-ID.
004870     MOVE LTE-DATE (WS-LOAN-SUB)        TO LOA-DATE.
004880     MOVE LTE-DUE-DATE (WS-LOAN-SUB)    TO LOA-DUE-DATE.
004890     MOVE LTE-RETURN-DATE (WS-LOAN-SUB) TO LOA-RETURN-DATE.
004900     MOVE LTE-STATUS (WS-LOAN-SUB)      TO LOA-STATUS.
004910     WRITE LOAN-MASTER-REC.
004920 431-EXIT.
004930     EXIT.
004940*****************************************************************
004950* BORROWED-BOOKS LISTING -- CONTROL BREAK ON USER-ID.  ONLY
004960* USERS HOLDING ONE OR MORE ACTIVE LOANS ARE LISTED.  A LOAN
004970* WHOSE BOOK ID IS NOT ON THE BOOK MASTER IS SKIPPED, NOT
004980* TREATED AS AN ERROR.
004990*****************************************************************
005000 500-BORROWED-BOOKS-RPT.
005010     OPEN OUTPUT REPORT-FILE.
005020     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
005030     MOVE WS-RUN-DATE-MM TO WS-RDE-MM.
005040     MOVE WS-RUN-DATE-DD TO WS-RDE-DD.
005050     MOVE WS-RUN-DATE-CC TO WS-RDE-CC.
005060     MOVE WS-RUN-DATE-YY TO WS-RDE-YY.
005070     PERFORM 510-RPT-HEADING THRU 510-EXIT.
005080     MOVE ZERO TO WS-TOTAL-ACTIVE-LOANS.
005090     PERFORM 520-RPT-ONE-USER THRU 520-EXIT
005100         VARYING WS-RPT-USER-SUB FROM 1 BY 1
005110         UNTIL WS-RPT-USER-SUB > WS-USER-COUNT.
005120     PERFORM 550-RPT-GRAND-TOTALS THRU 550-EXIT.
005130     CLOSE REPORT-FILE.
005140 500-EXIT.
005150     EXIT.
005160*
005170 510-RPT-HEADING.
005180     MOVE SPACES TO REPORT-LINE.
005190     MOVE "MIDLAND COUNTY LIBRARY SYSTEM - BORROWED BOOKS"
005200                                         TO RH-TITLE.
005210     MOVE "RUN DATE: "                  TO RH-DATE-LIT.
005220     MOVE WS-RUN-DATE-EDIT               TO RH-RUN-DATE.
005230     WRITE REPORT-LINE AFTER ADVANCING C01.
005240 510-EXIT.
005250     EXIT.
005260*
005270 520-RPT-ONE-USER.
005280     MOVE ZERO TO WS-RPT-USER-LOAN-COUNT.
005290     PERFORM 521-COUNT-USER-LOANS THRU 521-EXIT
005300         VARYING WS-LOAN-SUB FROM 1 BY 1
005310         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
005320     IF WS-RPT-USER-LOAN-COUNT = ZERO
005330         GO TO 520-EXIT.
005340     PERFORM 525-RPT-USER-HEADER THRU 525-EXIT.
005350     PERFORM 530-RPT-USER-DETAIL THRU 530-EXIT
005360         VARYING WS-LOAN-SUB FROM 1 BY 1
005370         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
005380     PERFORM 540-RPT-USER-TOTAL THRU 540-EXIT.
005390     ADD WS-RPT-USER-LOAN-COUNT TO WS-TOTAL-ACTIVE-LOANS.
005400 520-EXIT.
005410     EXIT.
005420*
005430 521-COUNT-USER-LOANS.
005440     IF LTE-USER-ID (WS-LOAN-SUB) = UTE-ID (WS-RPT-USER-SUB)
005450        AND LTE-IS-ACTIVE (WS-LOAN-SUB)
005460         ADD 1 TO WS-RPT-USER-LOAN-COUNT.
005470 521-EXIT.
005480     EXIT.
005490*
005500 525-RPT-USER-HEADER.
005510     MOVE SPACES TO REPORT-LINE.
005520     MOVE "USER ID: "  TO UH-ID-LIT.
005530     MOVE UTE-ID (WS-RPT-USER-SUB)      TO UH-ID.
005540     MOVE "NAME: "     TO UH-NAME-LIT.
005550     MOVE UTE-FULL-NAME (WS-RPT-USER-SUB)
005560                                         TO UH-NAME.
005570     MOVE "EMAIL: "    TO UH-EMAIL-LIT.
005580     MOVE UTE-EMAIL (WS-RPT-USER-SUB)   TO UH-EMAIL.
005590     WRITE REPORT-LINE AFTER ADVANCING 2.
005600 525-EXIT.
005610     EXIT.
005620*
005630 530-RPT-USER-DETAIL.
005640     IF LTE-USER-ID (WS-LOAN-SUB) NOT = UTE-ID (WS-RPT-USER-SUB)
005650        OR NOT LTE-IS-ACTIVE (WS-LOAN-SUB)
005660         GO TO 530-EXIT.
005670     PERFORM 900-FIND-RPT-BOOK THRU 900-EXIT.
005680     IF NOT WS-RPT-BOOK-FOUND
005690         GO TO 530-EXIT.
005700     MOVE SPACES TO REPORT-LINE.
005710     MOVE "BOOK ID: "  TO RD-BOOK-LIT.
005720     MOVE LTE-BOOK-ID (WS-LOAN-SUB)      TO RD-BOOK-ID.
005730     MOVE BTE-TITLE (WS-RPT-BOOK-SUB)    TO RD-TITLE.
005740     MOVE BTE-AUTHOR (WS-RPT-BOOK-SUB)   TO RD-AUTHOR.
005750     MOVE "LOAN: "     TO RD-LOAN-LIT.
005760     MOVE LTE-DATE (WS-LOAN-SUB)         TO RD-LOAN-DATE.
005770     MOVE "DUE: "      TO RD-DUE-LIT.
005780     MOVE LTE-DUE-DATE (WS-LOAN-SUB)     TO RD-DUE-DATE.
005790     WRITE REPORT-LINE AFTER ADVANCING 1.
005800 530-EXIT.
005810     EXIT.
005820*
005830 540-RPT-USER-TOTAL.
005840     MOVE SPACES TO REPORT-LINE.
005850     MOVE "USER TOTAL: " TO UT-LIT.
005860     MOVE WS-RPT-USER-LOAN-COUNT TO UT-COUNT.
005870     WRITE REPORT-LINE AFTER ADVANCING 1.
005880 540-EXIT.
005890     EXIT.
005900*
005910 550-RPT-GRAND-TOTALS.
005920     MOVE SPACES TO REPORT-LINE.
005930     MOVE "TOTAL TRANSACTIONS PROCESSED" TO GT-LABEL.
005940     MOVE WS-TOTAL-TRANS-READ            TO GT-COUNT.
005950     WRITE REPORT-LINE AFTER ADVANCING 2.
005960     MOVE SPACES TO REPORT-LINE.
005970     MOVE "BORROWS ACCEPTED"             TO GT-LABEL.
005980     MOVE WS-TOTAL-BORROWS-OK            TO GT-COUNT.
005990     WRITE REPORT-LINE AFTER ADVANCING 1.
006000     MOVE SPACES TO REPORT-LINE.
006010     MOVE "BORROWS REJECTED"             TO GT-LABEL.
006020     MOVE WS-TOTAL-BORROWS-REJ           TO GT-COUNT.
006030     WRITE REPORT-LINE AFTER ADVANCING 1.
006040     MOVE SPACES TO REPORT-LINE.
006050     MOVE "RETURNS ACCEPTED"             TO GT-LABEL.
006060     MOVE WS-TOTAL-RETURNS-OK            TO GT-COUNT.
006070     WRITE REPORT-LINE AFTER ADVANCING 1.
006080     MOVE SPACES TO REPORT-LINE.
006090     MOVE "RETURNS REJECTED"             TO GT-LABEL.
006100     MOVE WS-TOTAL-RETURNS-REJ           TO GT-COUNT.
006110     WRITE REPORT-LINE AFTER ADVANCING 1.
006120     MOVE SPACES TO REPORT-LINE.
006130     MOVE "USERS REGISTERED"             TO GT-LABEL.
006140     MOVE WS-TOTAL-USERS-REG             TO GT-COUNT.
006150     WRITE REPORT-LINE AFTER ADVANCING 1.
006160     MOVE SPACES TO REPORT-LINE.
006170     MOVE "BOOKS ADDED"                  TO GT-LABEL.
006180     MOVE WS-TOTAL-BOOKS-ADDED           TO GT-COUNT.
006190     WRITE REPORT-LINE AFTER ADVANCING 1.
006200     MOVE SPACES TO REPORT-LINE.
006210     MOVE "TOTAL ACTIVE LOANS OUTSTANDING" TO GT-LABEL.
006220     MOVE WS-TOTAL-ACTIVE-LOANS           TO GT-COUNT.
006230     WRITE REPORT-LINE AFTER ADVANCING 1.
006240 550-EXIT.
006250     EXIT.
006260*****************************************************************
006270* LOOK UP THE BOOK FOR THE CURRENT REPORT LOAN LINE -- LOANS
006280* WHOSE BOOK ID IS NOT ON THE BOOK MASTER ARE SKIPPED BY THE
006290* CALLER, NOT TREATED AS AN ERROR.
006300*****************************************************************
006310 900-FIND-RPT-BOOK.
006320     MOVE "N" TO WS-RPT-BOOK-FOUND-SW.
006330     MOVE ZERO TO WS-RPT-BOOK-SUB.
006340     PERFORM 901-FIND-RPT-BOOK-LOOP THRU 901-EXIT
006350         VARYING WS-RPT-BOOK-SUB FROM 1 BY 1
006360         UNTIL WS-RPT-BOOK-SUB > WS-BOOK-COUNT
006370            OR WS-RPT-BOOK-FOUND.
006380 900-EXIT.
006390     EXIT.
006400*
006410 901-FIND-RPT-BOOK-LOOP.
006420     IF BTE-ID (WS-RPT-BOOK-SUB) = LTE-BOOK-ID (WS-LOAN-SUB)
006430         SET WS-RPT-BOOK-FOUND TO TRUE.
006440 901-EXIT.
006450     EXIT.
