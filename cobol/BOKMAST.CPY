000010*****************************************************************
000020* BOKMAST.CPY
000030* BOOK MASTER RECORD LAYOUT -- MIDLAND COUNTY LIBRARY SYSTEM
000040* ONE ENTRY PER CATALOGUED TITLE.  KEPT IN ASCENDING BOOK-ID
000050* SEQUENCE ON THE BOOK-MASTER FILE.
000060*****************************************************************
000070* CHANGE LOG
000080*    870512  RH   ORIGINAL LAYOUT FOR CATALOGUE MASTER CONVERSION
000090*    890830  RH   ADDED BOK-STATUS SO SHELF STATE NEED NOT BE
000100*                 DERIVED FROM THE LOAN FILE AT CIRC TIME
000110*    930225  TO   REORDERED FIELDS TO MATCH NEW ACQUISITIONS FORM
000120*    990614  DV   Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS RECORD
000130*****************************************************************
000140    01  BOOK-MASTER-REC.
000150        05  BOK-ID                      PIC 9(06).
000160        05  BOK-TITLE                   PIC X(40).
000170        05  BOK-AUTHOR                  PIC X(30).
000180        05  BOK-YEAR                    PIC 9(04).
000190        05  BOK-PUBLISHER               PIC X(30).
000200        05  BOK-STATUS                  PIC X(01).
000210            88  BOK-IS-AVAILABLE                 VALUE "A".
000220            88  BOK-IS-BORROWED                  VALUE "B".
000230        05  FILLER                      PIC X(03).
000240*
000250* ALTERNATE VIEW SHOWING PUBLICATION YEAR BROKEN OUT BY CENTURY,
000260* USED BY THE CATALOGUE LISTING EDIT ROUTINE.
000270    01  BOK-YEAR-EDIT-AREA REDEFINES BOOK-MASTER-REC.
000280        05  FILLER                      PIC X(76).
000290        05  BOK-YEAR-CENTURY            PIC 99.
000300        05  BOK-YEAR-OF-CENTURY         PIC 99.
000310        05  FILLER                      PIC X(34).
